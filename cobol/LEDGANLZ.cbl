000100******************************************************************
000200* PROGRAM-ID. LEDGANLZ                                           *
000300* AUTHOR.     N. BERGUE                                          *
000400* INSTALLATION. DEPTO. DE SISTEMAS - AREA CONTABLE               *
000500* DATE-WRITTEN. 06/06/1985                                       *
000600* DATE-COMPILED.                                                 *
000700* SECURITY.   CONFIDENCIAL - USO INTERNO                         *
000800*----------------------------------------------------------------*
000900* RELEE EL ARCHIVO DE ASIENTOS (ENTRYFIL) GENERADO POR LEDGPOST  *
001000* Y ARMA TRES INFORMES DE ANALISIS DE GASTOS: GASTOS POR RUBRO,  *
001100* GASTOS POR MES, Y UN RESUMEN DE INDICADORES (INSIGHTS) QUE     *
001200* COMBINA LOS DOS PRIMEROS.  SOLO CUENTAN COMO GASTO LAS         *
001300* PARTIDAS DEBITO CONTRA CUENTAS DE TIPO EXPENSE.                *
001400*----------------------------------------------------------------*
001500*    060685 NBG  ALTA INICIAL - INFORME DE GASTOS POR RUBRO      *  060685
001600*    210886 RGB  SE AGREGA EL INFORME DE GASTOS POR MES          *  210886
001700*    040990 NBG  SE AGREGA EL INFORME DE INDICADORES (TOP 3,     *  040990
001800*                PROMEDIO GENERAL, TENDENCIA MENSUAL)            *
001900*    171293 RGB  PEDIDO 1187 - LA CLASIFICACION EXPENSE SE       *  171293
002000*                RESUELVE CONTRA EL PLAN DE CUENTAS EN MEMORIA   *
002100*                (ANTES VENIA HARDCODEADA POR RANGO DE CUENTA)   *
002200*    140999 CPR  PEDIDO 4471 - CONTROL Y2K EN LA CLAVE DE MES    *  140999
002300*    210601 NBG  PEDIDO 5118 - EL ARCHIVO RPTFILE PASA A ABRIRSE *  210601
002400*                EN MODO EXTEND PARA ACUMULAR LOS REPORTES DE    *
002500*                TODA LA CORRIDA EN UN SOLO ARCHIVO DE SALIDA    *
002600*----------------------------------------------------------------*
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID. LEDGANLZ.
002900 AUTHOR. N. BERGUE.
003000 INSTALLATION. DEPTO. DE SISTEMAS - AREA CONTABLE.
003100 DATE-WRITTEN. 06/06/1985.
003200 DATE-COMPILED.
003300 SECURITY. CONFIDENCIAL - USO INTERNO.
003400*----------------------------------------------------------------*
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900
004000 INPUT-OUTPUT SECTION.
004100
004200 FILE-CONTROL.
004300
004400     SELECT PLAN-CUENTAS
004500         ASSIGN TO 'ACCOUNTS'
004600         ORGANIZATION IS LINE SEQUENTIAL
004700         FILE STATUS IS FS-CUENTAS.
004800
004900     SELECT LIBRO-ASIENTOS
005000         ASSIGN TO 'ENTRYFIL'
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS FS-ASIENTOS.
005300
005400     SELECT SAL-REPORTES
005500         ASSIGN TO 'RPTFILE'
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS FS-REPORTES.
005800
005900*----------------------------------------------------------------*
006000 DATA DIVISION.
006100
006200 FILE SECTION.
006300
006400 FD  PLAN-CUENTAS.
006500     COPY ACCTMST.
006600
006700 FD  LIBRO-ASIENTOS.
006800     COPY LEDGENT.
006900
007000 FD  SAL-REPORTES.
007100 01  WS-FD-RPTFILE                        PIC X(132).
007200
007300*----------------------------------------------------------------*
007400 WORKING-STORAGE SECTION.
007500*----------------------------------------------------------------*
007600     COPY RPTLINES.
007700
007800 01  WS-ARCHIVOS-STATUS.
007900     05  FS-CUENTAS                       PIC X(02).
008000         88  FS-CUENTAS-OK                    VALUE '00'.
008100         88  FS-CUENTAS-EOF                   VALUE '10'.
008200     05  FS-ASIENTOS                      PIC X(02).
008300         88  FS-ASIENTOS-OK                   VALUE '00'.
008400         88  FS-ASIENTOS-EOF                  VALUE '10'.
008500     05  FS-REPORTES                      PIC X(02).
008600         88  FS-REPORTES-OK                   VALUE '00'.
008700
008800*----------------------------------------------------------------*
008900*    TABLA DEL PLAN DE CUENTAS - LAYOUT IGUAL AL DE ACCTBUSC     *
009000*----------------------------------------------------------------*
009100 01  WS-TABLA-CUENTAS.
009200     05  WS-CANT-CUENTAS                  PIC 9(04) COMP.
009300     05  WS-CUENTA OCCURS 1 TO 500 TIMES
009400                   DEPENDING ON WS-CANT-CUENTAS
009500                   INDEXED BY WS-IX-CTA.
009600         10  WS-TAB-ID                     PIC 9(05).
009700         10  WS-TAB-NOMBRE                 PIC X(30).
009800         10  WS-TAB-TIPO                   PIC X(10).
009900         10  WS-TAB-SALDO                  PIC S9(08)V99.
010000
010100 01  WS-CRITERIO-BUSQUEDA.
010200     05  WS-CLASE-BUSQUEDA                 PIC X(01) VALUE 'I'.
010300         88  WS-BUSCA-POR-ID                   VALUE 'I'.
010400     05  WS-ID-BUSCADO                     PIC 9(05).
010500     05  WS-NOMBRE-BUSCADO                 PIC X(30).
010600
010700 01  WS-RESULTADO-BUSQUEDA.
010800     05  WS-CUENTA-ENCONTRADA              PIC X(01).
010900         88  WS-SE-ENCONTRO                    VALUE 'S'.
011000         88  WS-NO-SE-ENCONTRO                 VALUE 'N'.
011100     05  WS-RES-ID                         PIC 9(05).
011200     05  WS-RES-NOMBRE                     PIC X(30).
011300     05  WS-RES-TIPO                       PIC X(10).
011400     05  WS-RES-SALDO                      PIC S9(08)V99.
011500
011600*----------------------------------------------------------------*
011700*    TABLA DE ACUMULACION POR CATEGORIA (REPORTE U4)             *
011800*----------------------------------------------------------------*
011900 01  WS-TABLA-CATEGORIAS.
012000     05  WS-CANT-CATEGORIAS                PIC 9(04) COMP
012100                                            VALUE ZERO.
012200     05  WS-CATEGORIA OCCURS 1 TO 200 TIMES
012300                      DEPENDING ON WS-CANT-CATEGORIAS
012400                      INDEXED BY WS-IX-CAT.
012500         10  WS-CAT-NOMBRE                 PIC X(30).
012600         10  WS-CAT-IMPORTE                PIC S9(09)V99.
012700         10  WS-CAT-CANT                    PIC 9(07) COMP.
012800 01  WS-CAT-TEMP.
012900     05  WS-CAT-TEMP-NOMBRE                PIC X(30).
013000     05  WS-CAT-TEMP-IMPORTE                PIC S9(09)V99.
013100     05  WS-CAT-TEMP-CANT                   PIC 9(07) COMP.
013200
013300*----------------------------------------------------------------*
013400*    TABLA DE ACUMULACION POR MES (REPORTE U5)                   *
013500*----------------------------------------------------------------*
013600 01  WS-TABLA-MESES.
013700     05  WS-CANT-MESES                     PIC 9(04) COMP
013800                                            VALUE ZERO.
013900     05  WS-MES OCCURS 1 TO 120 TIMES
014000                DEPENDING ON WS-CANT-MESES
014100                INDEXED BY WS-IX-MES.
014200         10  WS-MES-CLAVE                   PIC X(07).
014300         10  WS-MES-IMPORTE                 PIC S9(09)V99.
014400         10  WS-MES-CANT                     PIC 9(07) COMP.
014500 01  WS-MES-TEMP.
014600     05  WS-MES-TEMP-CLAVE                 PIC X(07).
014700     05  WS-MES-TEMP-IMPORTE                PIC S9(09)V99.
014800     05  WS-MES-TEMP-CANT                    PIC 9(07) COMP.
014900
015000*----------------------------------------------------------------*
015100*    FLAGS Y CAMPOS DE TRABAJO DE LA ACUMULACION                 *
015200*----------------------------------------------------------------*
015300 01  WS-CAT-HALLADA                        PIC X(01).
015400     88  WS-CAT-SI-HALLADA                     VALUE 'S'.
015500     88  WS-CAT-NO-HALLADA                     VALUE 'N'.
015600
015700 01  WS-MES-HALLADO                        PIC X(01).
015800     88  WS-MES-SI-HALLADO                     VALUE 'S'.
015900     88  WS-MES-NO-HALLADO                     VALUE 'N'.
016000
016100 01  WS-CLAVE-MES-ENTRADA                  PIC X(07).
016200
016300*----------------------------------------------------------------*
016400*    SUBINDICES, CONTADORES Y ACUMULADORES GENERALES             *
016500*----------------------------------------------------------------*
016600 77  WS-IX-A                               PIC 9(04) COMP.
016700 77  WS-IX-B                               PIC 9(04) COMP.
016800 77  WS-NUM-PAGINA                         PIC 9(04) COMP VALUE 1.
016900 77  WS-TOP-N                              PIC 9(02) COMP.
017000
017100 01  WS-TOTAL-GASTOS                       PIC S9(09)V99
017200                                            VALUE ZERO.
017300 01  WS-TOTAL-CANT                         PIC 9(07) COMP
017400                                            VALUE ZERO.
017500 01  WS-PROMEDIO-GENERAL                   PIC S9(07)V99
017600                                            VALUE ZERO.
017700
017800 01  WS-FECHA-CORRIDA.
017900     05  WS-FC-ANIO                        PIC 9(04).
018000     05  WS-FC-MES                         PIC 9(02).
018100     05  WS-FC-DIA                         PIC 9(02).
018200 01  WS-FECHA-CORRIDA-EDIT.
018300     05  WS-FCE-ANIO                       PIC 9(04).
018400     05  FILLER                            PIC X VALUE '-'.
018500     05  WS-FCE-MES                        PIC 9(02).
018600     05  FILLER                            PIC X VALUE '-'.
018700     05  WS-FCE-DIA                        PIC 9(02).
018800
018900*----------------------------------------------------------------*
019000 PROCEDURE DIVISION.
019100*----------------------------------------------------------------*
019200
019300     PERFORM 1000-INICIAR-PROGRAMA
019400        THRU 1000-INICIAR-PROGRAMA-FIN.
019500
019600     PERFORM 2000-CARGAR-ENTRADAS
019700        THRU 2000-CARGAR-ENTRADAS-FIN
019800        UNTIL FS-ASIENTOS-EOF.
019900
020000     PERFORM 3000-ORDENAR-CATEGORIAS
020100        THRU 3000-ORDENAR-CATEGORIAS-FIN.
020200
020300     PERFORM 3100-ORDENAR-MESES
020400        THRU 3100-ORDENAR-MESES-FIN.
020500
020600     PERFORM 3200-SUMAR-TOTALES
020700        THRU 3200-SUMAR-TOTALES-FIN.
020800
020900     PERFORM 4000-IMP-REPORTE-CATEGORIA
021000        THRU 4000-IMP-REPORTE-CATEGORIA-FIN.
021100
021200     PERFORM 4100-IMP-REPORTE-MENSUAL
021300        THRU 4100-IMP-REPORTE-MENSUAL-FIN.
021400
021500     PERFORM 4200-IMP-REPORTE-INSIGHTS
021600        THRU 4200-IMP-REPORTE-INSIGHTS-FIN.
021700
021800     PERFORM 9000-CERRAR-ARCHIVOS
021900        THRU 9000-CERRAR-ARCHIVOS-FIN.
022000
022100     STOP RUN.
022200
022300*----------------------------------------------------------------*
022400 1000-INICIAR-PROGRAMA.
022500
022600     OPEN INPUT  PLAN-CUENTAS.
022700     IF NOT FS-CUENTAS-OK
022800         DISPLAY 'ERROR AL ABRIR EL ARCHIVO ACCOUNTS'
022900         STOP RUN
023000     END-IF.
023100
023200     PERFORM 1100-CARGAR-PLAN-CUENTAS
023300        THRU 1100-CARGAR-PLAN-CUENTAS-FIN.
023400
023500     CLOSE PLAN-CUENTAS.
023600
023700     OPEN INPUT  LIBRO-ASIENTOS.
023800     IF NOT FS-ASIENTOS-OK
023900         DISPLAY 'ERROR AL ABRIR EL ARCHIVO ENTRYFIL'
024000         STOP RUN
024100     END-IF.
024200
024300     OPEN EXTEND SAL-REPORTES.                                      210601
024400     IF NOT FS-REPORTES-OK
024500         DISPLAY 'ERROR AL ABRIR EL ARCHIVO RPTFILE'
024600         STOP RUN
024700     END-IF.
024800
024900     ACCEPT WS-FECHA-CORRIDA FROM DATE YYYYMMDD.
025000     MOVE WS-FC-ANIO TO WS-FCE-ANIO.
025100     MOVE WS-FC-MES  TO WS-FCE-MES.
025200     MOVE WS-FC-DIA  TO WS-FCE-DIA.
025300
025400     SET WS-BUSCA-POR-ID TO TRUE.
025500
025600     READ LIBRO-ASIENTOS.
025700
025800 1000-INICIAR-PROGRAMA-FIN.
025900     EXIT.
026000
026100*----------------------------------------------------------------*
026200 1100-CARGAR-PLAN-CUENTAS.
026300
026400     READ PLAN-CUENTAS.
026500
026600     PERFORM 1110-ARMAR-FILA-CUENTA
026700        THRU 1110-ARMAR-FILA-CUENTA-FIN
026800        UNTIL FS-CUENTAS-EOF.
026900
027000 1100-CARGAR-PLAN-CUENTAS-FIN.
027100     EXIT.
027200
027300 1110-ARMAR-FILA-CUENTA.
027400
027500     ADD 1 TO WS-CANT-CUENTAS.
027600     SET WS-IX-CTA TO WS-CANT-CUENTAS.
027700     MOVE AC-ID      TO WS-TAB-ID      (WS-IX-CTA).
027800     MOVE AC-NAME    TO WS-TAB-NOMBRE  (WS-IX-CTA).
027900     MOVE AC-TYPE    TO WS-TAB-TIPO    (WS-IX-CTA).
028000     MOVE AC-BALANCE TO WS-TAB-SALDO   (WS-IX-CTA).
028100     READ PLAN-CUENTAS.
028200
028300 1110-ARMAR-FILA-CUENTA-FIN.
028400     EXIT.
028500
028600*----------------------------------------------------------------*
028700*    SOLO INTERESAN LAS PARTIDAS DEBITO CONTRA CUENTAS EXPENSE   *
028800*----------------------------------------------------------------*
028900 2000-CARGAR-ENTRADAS.
029000
029100     IF EN-TYPE-DEBITO
029200         MOVE EN-ACCT-ID TO WS-ID-BUSCADO
029300         CALL 'ACCTBUSC' USING WS-TABLA-CUENTAS
029400                                WS-CRITERIO-BUSQUEDA
029500                                WS-RESULTADO-BUSQUEDA
029600         IF WS-SE-ENCONTRO AND WS-RES-TIPO = 'EXPENSE'
029700             PERFORM 2200-ACUM-CATEGORIA
029800                THRU 2200-ACUM-CATEGORIA-FIN
029900             PERFORM 2300-ACUM-MES
030000                THRU 2300-ACUM-MES-FIN
030100         END-IF
030200     END-IF.
030300
030400     READ LIBRO-ASIENTOS.
030500
030600 2000-CARGAR-ENTRADAS-FIN.
030700     EXIT.
030800
030900*----------------------------------------------------------------*
031000 2200-ACUM-CATEGORIA.
031100
031200     SET WS-CAT-NO-HALLADA TO TRUE.
031300     IF WS-CANT-CATEGORIAS > ZERO
031400         SET WS-IX-CAT TO 1
031500         SEARCH WS-CATEGORIA
031600             AT END
031700                 CONTINUE
031800             WHEN WS-CAT-NOMBRE (WS-IX-CAT) = WS-RES-NOMBRE
031900                 SET WS-CAT-SI-HALLADA TO TRUE
032000         END-SEARCH
032100     END-IF.
032200
032300     IF WS-CAT-SI-HALLADA
032400         ADD EN-AMOUNT TO WS-CAT-IMPORTE (WS-IX-CAT)
032500         ADD 1         TO WS-CAT-CANT    (WS-IX-CAT)
032600     ELSE
032700         ADD 1 TO WS-CANT-CATEGORIAS
032800         MOVE WS-RES-NOMBRE TO
032900              WS-CAT-NOMBRE (WS-CANT-CATEGORIAS)
033000         MOVE EN-AMOUNT TO
033100              WS-CAT-IMPORTE (WS-CANT-CATEGORIAS)
033200         MOVE 1 TO WS-CAT-CANT (WS-CANT-CATEGORIAS)
033300     END-IF.
033400
033500 2200-ACUM-CATEGORIA-FIN.
033600     EXIT.
033700
033800*----------------------------------------------------------------*
033900 2300-ACUM-MES.
034000
034100     MOVE EN-DATE (1:7) TO WS-CLAVE-MES-ENTRADA.
034200
034300     SET WS-MES-NO-HALLADO TO TRUE.
034400     IF WS-CANT-MESES > ZERO
034500         SET WS-IX-MES TO 1
034600         SEARCH WS-MES
034700             AT END
034800                 CONTINUE
034900             WHEN WS-MES-CLAVE (WS-IX-MES) = WS-CLAVE-MES-ENTRADA
035000                 SET WS-MES-SI-HALLADO TO TRUE
035100         END-SEARCH
035200     END-IF.
035300
035400     IF WS-MES-SI-HALLADO
035500         ADD EN-AMOUNT TO WS-MES-IMPORTE (WS-IX-MES)
035600         ADD 1         TO WS-MES-CANT    (WS-IX-MES)
035700     ELSE
035800         ADD 1 TO WS-CANT-MESES
035900         MOVE WS-CLAVE-MES-ENTRADA TO
036000              WS-MES-CLAVE (WS-CANT-MESES)
036100         MOVE EN-AMOUNT TO
036200              WS-MES-IMPORTE (WS-CANT-MESES)
036300         MOVE 1 TO WS-MES-CANT (WS-CANT-MESES)
036400     END-IF.
036500
036600 2300-ACUM-MES-FIN.
036700     EXIT.
036800
036900*----------------------------------------------------------------*
037000*    ORDEN DE BURBUJA DESCENDENTE POR IMPORTE (TABLA CHICA,      *
037100*    NO AMERITA UN SORT DE ARCHIVO INTERMEDIO)                   *
037200*----------------------------------------------------------------*
037300 3000-ORDENAR-CATEGORIAS.
037400
037500     IF WS-CANT-CATEGORIAS > 1
037600         PERFORM 3010-PASADA-CATEGORIA
037700            THRU 3010-PASADA-CATEGORIA-FIN
037800            VARYING WS-IX-A FROM 1 BY 1
037900            UNTIL WS-IX-A >= WS-CANT-CATEGORIAS
038000     END-IF.
038100
038200 3000-ORDENAR-CATEGORIAS-FIN.
038300     EXIT.
038400
038500 3010-PASADA-CATEGORIA.
038600
038700     PERFORM 3020-COMPARAR-CATEGORIA
038800        THRU 3020-COMPARAR-CATEGORIA-FIN
038900        VARYING WS-IX-B FROM 1 BY 1
039000        UNTIL WS-IX-B > WS-CANT-CATEGORIAS - WS-IX-A.
039100
039200 3010-PASADA-CATEGORIA-FIN.
039300     EXIT.
039400
039500 3020-COMPARAR-CATEGORIA.
039600
039700     IF WS-CAT-IMPORTE (WS-IX-B) < WS-CAT-IMPORTE (WS-IX-B + 1)
039800         MOVE WS-CATEGORIA (WS-IX-B)     TO WS-CAT-TEMP
039900         MOVE WS-CATEGORIA (WS-IX-B + 1) TO WS-CATEGORIA (WS-IX-B)
040000         MOVE WS-CAT-TEMP                TO
040100              WS-CATEGORIA (WS-IX-B + 1)
040200     END-IF.
040300
040400 3020-COMPARAR-CATEGORIA-FIN.
040500     EXIT.
040600
040700*----------------------------------------------------------------*
040800*    ORDEN DE BURBUJA ASCENDENTE POR CLAVE DE MES (YYYY-MM)      *
040900*----------------------------------------------------------------*
041000 3100-ORDENAR-MESES.
041100
041200     IF WS-CANT-MESES > 1
041300         PERFORM 3110-PASADA-MES
041400            THRU 3110-PASADA-MES-FIN
041500            VARYING WS-IX-A FROM 1 BY 1
041600            UNTIL WS-IX-A >= WS-CANT-MESES
041700     END-IF.
041800
041900 3100-ORDENAR-MESES-FIN.
042000     EXIT.
042100
042200 3110-PASADA-MES.
042300
042400     PERFORM 3120-COMPARAR-MES
042500        THRU 3120-COMPARAR-MES-FIN
042600        VARYING WS-IX-B FROM 1 BY 1
042700        UNTIL WS-IX-B > WS-CANT-MESES - WS-IX-A.
042800
042900 3110-PASADA-MES-FIN.
043000     EXIT.
043100
043200 3120-COMPARAR-MES.
043300
043400     IF WS-MES-CLAVE (WS-IX-B) > WS-MES-CLAVE (WS-IX-B + 1)
043500         MOVE WS-MES (WS-IX-B)     TO WS-MES-TEMP
043600         MOVE WS-MES (WS-IX-B + 1) TO WS-MES (WS-IX-B)
043700         MOVE WS-MES-TEMP          TO WS-MES (WS-IX-B + 1)
043800     END-IF.
043900
044000 3120-COMPARAR-MES-FIN.
044100     EXIT.
044200
044300*----------------------------------------------------------------*
044400 3200-SUMAR-TOTALES.
044500
044600     MOVE ZERO TO WS-TOTAL-GASTOS WS-TOTAL-CANT.
044700
044800     IF WS-CANT-CATEGORIAS > ZERO
044900         PERFORM 3210-SUMAR-CATEGORIA
045000            THRU 3210-SUMAR-CATEGORIA-FIN
045100            VARYING WS-IX-A FROM 1 BY 1
045200            UNTIL WS-IX-A > WS-CANT-CATEGORIAS
045300     END-IF.
045400
045500     IF WS-TOTAL-CANT > ZERO
045600         COMPUTE WS-PROMEDIO-GENERAL ROUNDED =
045700                 WS-TOTAL-GASTOS / WS-TOTAL-CANT
045800     ELSE
045900         MOVE ZERO TO WS-PROMEDIO-GENERAL
046000     END-IF.
046100
046200 3200-SUMAR-TOTALES-FIN.
046300     EXIT.
046400
046500 3210-SUMAR-CATEGORIA.
046600
046700     ADD WS-CAT-IMPORTE (WS-IX-A) TO WS-TOTAL-GASTOS.
046800     ADD WS-CAT-CANT    (WS-IX-A) TO WS-TOTAL-CANT.
046900
047000 3210-SUMAR-CATEGORIA-FIN.
047100     EXIT.
047200
047300*----------------------------------------------------------------*
047400 4000-IMP-REPORTE-CATEGORIA.
047500
047600     MOVE SPACES TO WS-LINEA-REPORTE.
047700     MOVE 'LEDGANLZ' TO RPT-TIT-PROGRAMA.
047800     MOVE 'GASTOS POR CATEGORIA' TO RPT-TIT-NOMBRE.
047900     MOVE WS-FECHA-CORRIDA-EDIT TO RPT-TIT-FECHA.
048000     MOVE WS-NUM-PAGINA TO RPT-TIT-PAGINA.
048100     MOVE WS-LINEA-REPORTE TO WS-FD-RPTFILE.
048200     WRITE WS-FD-RPTFILE AFTER ADVANCING PAGE.
048300
048400     MOVE SPACES TO WS-LINEA-REPORTE.
048500     MOVE WS-LINEA-REPORTE TO WS-FD-RPTFILE.
048600     WRITE WS-FD-RPTFILE AFTER ADVANCING 1.
048700
048800     MOVE SPACES TO WS-LINEA-REPORTE.
048900     MOVE WS-LINEA-REPORTE TO WS-FD-RPTFILE.
049000     WRITE WS-FD-RPTFILE AFTER ADVANCING 1.
049100
049200     IF WS-CANT-CATEGORIAS > ZERO
049300         PERFORM 4010-IMP-FILA-CATEGORIA
049400            THRU 4010-IMP-FILA-CATEGORIA-FIN
049500            VARYING WS-IX-A FROM 1 BY 1
049600            UNTIL WS-IX-A > WS-CANT-CATEGORIAS
049700     END-IF.
049800
049900     MOVE SPACES TO WS-LINEA-REPORTE.
050000     MOVE WS-TOTAL-GASTOS TO RPT-CAT-TOT-IMPORTE.
050100     MOVE WS-LINEA-REPORTE TO WS-FD-RPTFILE.
050200     WRITE WS-FD-RPTFILE AFTER ADVANCING 1.
050300
050400 4000-IMP-REPORTE-CATEGORIA-FIN.
050500     EXIT.
050600
050700 4010-IMP-FILA-CATEGORIA.
050800
050900     IF WS-CAT-IMPORTE (WS-IX-A) NOT = ZERO
051000         MOVE SPACES TO WS-LINEA-REPORTE
051100         MOVE WS-CAT-NOMBRE (WS-IX-A)  TO RPT-CAT-NOMBRE
051200         MOVE WS-CAT-IMPORTE (WS-IX-A) TO RPT-CAT-IMPORTE
051300         MOVE WS-CAT-CANT (WS-IX-A)    TO RPT-CAT-CANT
051400         IF WS-TOTAL-GASTOS > ZERO
051500             COMPUTE RPT-CAT-PORC ROUNDED =
051600                 (WS-CAT-IMPORTE (WS-IX-A) / WS-TOTAL-GASTOS)
051700                 * 100
051800         ELSE
051900             MOVE ZERO TO RPT-CAT-PORC
052000         END-IF
052100         COMPUTE RPT-CAT-PROMEDIO ROUNDED =
052200                 WS-CAT-IMPORTE (WS-IX-A) / WS-CAT-CANT (WS-IX-A)
052300         MOVE WS-LINEA-REPORTE TO WS-FD-RPTFILE
052400         WRITE WS-FD-RPTFILE AFTER ADVANCING 1
052500     END-IF.
052600
052700 4010-IMP-FILA-CATEGORIA-FIN.
052800     EXIT.
052900
053000*----------------------------------------------------------------*
053100 4100-IMP-REPORTE-MENSUAL.
053200
053300     MOVE SPACES TO WS-LINEA-REPORTE.
053400     ADD 1 TO WS-NUM-PAGINA.
053500     MOVE 'LEDGANLZ' TO RPT-TIT-PROGRAMA.
053600     MOVE 'GASTOS POR MES' TO RPT-TIT-NOMBRE.
053700     MOVE WS-FECHA-CORRIDA-EDIT TO RPT-TIT-FECHA.
053800     MOVE WS-NUM-PAGINA TO RPT-TIT-PAGINA.
053900     MOVE WS-LINEA-REPORTE TO WS-FD-RPTFILE.
054000     WRITE WS-FD-RPTFILE AFTER ADVANCING PAGE.
054100
054200     IF WS-CANT-MESES > ZERO
054300         PERFORM 4110-IMP-FILA-MES
054400            THRU 4110-IMP-FILA-MES-FIN
054500            VARYING WS-IX-A FROM 1 BY 1
054600            UNTIL WS-IX-A > WS-CANT-MESES
054700     END-IF.
054800
054900     MOVE SPACES TO WS-LINEA-REPORTE.
055000     MOVE WS-TOTAL-GASTOS TO RPT-MES-TOT-IMPORTE.
055100     MOVE WS-LINEA-REPORTE TO WS-FD-RPTFILE.
055200     WRITE WS-FD-RPTFILE AFTER ADVANCING 1.
055300
055400 4100-IMP-REPORTE-MENSUAL-FIN.
055500     EXIT.
055600
055700 4110-IMP-FILA-MES.
055800
055900     MOVE SPACES TO WS-LINEA-REPORTE.
056000     MOVE WS-MES-CLAVE (WS-IX-A)   TO RPT-MES-CLAVE.
056100     MOVE WS-MES-IMPORTE (WS-IX-A) TO RPT-MES-IMPORTE.
056200     MOVE WS-MES-CANT (WS-IX-A)    TO RPT-MES-CANT.
056300     COMPUTE RPT-MES-PROMEDIO ROUNDED =
056400             WS-MES-IMPORTE (WS-IX-A) / WS-MES-CANT (WS-IX-A).
056500     MOVE WS-LINEA-REPORTE TO WS-FD-RPTFILE.
056600     WRITE WS-FD-RPTFILE AFTER ADVANCING 1.
056700
056800 4110-IMP-FILA-MES-FIN.
056900     EXIT.
057000
057100*----------------------------------------------------------------*
057200*    RESUMEN, TOP 3 CATEGORIAS Y TENDENCIA MENSUAL (U6)          *
057300*----------------------------------------------------------------*
057400 4200-IMP-REPORTE-INSIGHTS.
057500
057600     MOVE SPACES TO WS-LINEA-REPORTE.
057700     ADD 1 TO WS-NUM-PAGINA.
057800     MOVE 'LEDGANLZ' TO RPT-TIT-PROGRAMA.
057900     MOVE 'RESUMEN DE INDICADORES' TO RPT-TIT-NOMBRE.
058000     MOVE WS-FECHA-CORRIDA-EDIT TO RPT-TIT-FECHA.
058100     MOVE WS-NUM-PAGINA TO RPT-TIT-PAGINA.
058200     MOVE WS-LINEA-REPORTE TO WS-FD-RPTFILE.
058300     WRITE WS-FD-RPTFILE AFTER ADVANCING PAGE.
058400
058500     MOVE SPACES TO WS-LINEA-REPORTE.
058600     MOVE 'GASTO TOTAL' TO RPT-INS-ETIQUETA.
058700     MOVE WS-TOTAL-GASTOS TO RPT-INS-VALOR.
058800     MOVE WS-LINEA-REPORTE TO WS-FD-RPTFILE.
058900     WRITE WS-FD-RPTFILE AFTER ADVANCING 1.
059000
059100     MOVE SPACES TO WS-LINEA-REPORTE.
059200     MOVE 'CANTIDAD DE TRANSACCIONES' TO RPT-INS-ETIQUETA.
059300     MOVE WS-TOTAL-CANT TO RPT-INS-VALOR.
059400     MOVE WS-LINEA-REPORTE TO WS-FD-RPTFILE.
059500     WRITE WS-FD-RPTFILE AFTER ADVANCING 1.
059600
059700     MOVE SPACES TO WS-LINEA-REPORTE.
059800     MOVE 'PROMEDIO POR TRANSACCION' TO RPT-INS-ETIQUETA.
059900     MOVE WS-PROMEDIO-GENERAL TO RPT-INS-VALOR.
060000     MOVE WS-LINEA-REPORTE TO WS-FD-RPTFILE.
060100     WRITE WS-FD-RPTFILE AFTER ADVANCING 1.
060200
060300     MOVE SPACES TO WS-LINEA-REPORTE.
060400     MOVE 'CATEGORIA DE MAYOR GASTO' TO RPT-INS-ETIQUETA.
060500     IF WS-CANT-CATEGORIAS > ZERO
060600         MOVE WS-CAT-NOMBRE (1) TO RPT-INS-VALOR
060700     ELSE
060800         MOVE 'N/A' TO RPT-INS-VALOR
060900     END-IF.
061000     MOVE WS-LINEA-REPORTE TO WS-FD-RPTFILE.
061100     WRITE WS-FD-RPTFILE AFTER ADVANCING 1.
061200
061300     IF WS-CANT-CATEGORIAS < 3
061400         MOVE WS-CANT-CATEGORIAS TO WS-TOP-N
061500     ELSE
061600         MOVE 3 TO WS-TOP-N
061700     END-IF.
061800
061900     IF WS-TOP-N > ZERO
062000         PERFORM 4210-IMP-TOP3
062100            THRU 4210-IMP-TOP3-FIN
062200            VARYING WS-IX-A FROM 1 BY 1
062300            UNTIL WS-IX-A > WS-TOP-N
062400     END-IF.
062500
062600     IF WS-CANT-MESES > ZERO
062700         PERFORM 4220-IMP-TENDENCIA
062800            THRU 4220-IMP-TENDENCIA-FIN
062900            VARYING WS-IX-A FROM 1 BY 1
063000            UNTIL WS-IX-A > WS-CANT-MESES
063100     END-IF.
063200
063300 4200-IMP-REPORTE-INSIGHTS-FIN.
063400     EXIT.
063500
063600 4210-IMP-TOP3.
063700
063800     MOVE SPACES TO WS-LINEA-REPORTE.
063900     MOVE WS-IX-A TO RPT-INS-TOP3-ORDEN.
064000     MOVE WS-CAT-NOMBRE (WS-IX-A)  TO RPT-INS-TOP3-NOMBRE.
064100     MOVE WS-CAT-IMPORTE (WS-IX-A) TO RPT-INS-TOP3-IMPORTE.
064200     MOVE WS-LINEA-REPORTE TO WS-FD-RPTFILE.
064300     WRITE WS-FD-RPTFILE AFTER ADVANCING 1.
064400
064500 4210-IMP-TOP3-FIN.
064600     EXIT.
064700
064800 4220-IMP-TENDENCIA.
064900
065000     MOVE SPACES TO WS-LINEA-REPORTE.
065100     MOVE WS-MES-CLAVE (WS-IX-A)   TO RPT-INS-TEND-MES.
065200     MOVE WS-MES-IMPORTE (WS-IX-A) TO RPT-INS-TEND-IMPORTE.
065300     MOVE WS-LINEA-REPORTE TO WS-FD-RPTFILE.
065400     WRITE WS-FD-RPTFILE AFTER ADVANCING 1.
065500
065600 4220-IMP-TENDENCIA-FIN.
065700     EXIT.
065800
065900*----------------------------------------------------------------*
066000 9000-CERRAR-ARCHIVOS.
066100
066200     CLOSE LIBRO-ASIENTOS
066300           SAL-REPORTES.
066400
066500 9000-CERRAR-ARCHIVOS-FIN.
066600     EXIT.
