000100*----------------------------------------------------------------*
000200*    COPY DE REGISTRO  -  RENGLON DE RESUMEN DE TARJETA          *
000300*    ARCHIVO STMTTXN - UN RENGLON POR MOVIMIENTO DEL RESUMEN     *
000400*    LONGITUD DE REGISTRO (82)                                   *
000500*----------------------------------------------------------------*
000600*    800521 RGB  ALTA INICIAL DEL LAYOUT                         *
000700*    140998 CPR  AJUSTE Y2K - ANIO A 4 DIGITOS EN ST-DATE        *
000800*    030602 NBG  SE AGREGA ST-CATEGORY PARA EL RUBRO DEL GASTO   *
000900*----------------------------------------------------------------*
001000 01  ST-TXN-REG.
001100     05  ST-DATE.
001200         10  ST-DATE-ANIO             PIC X(04).
001300         10  FILLER                   PIC X VALUE '-'.
001400         10  ST-DATE-MES              PIC X(02).
001500         10  FILLER                   PIC X VALUE '-'.
001600         10  ST-DATE-DIA              PIC X(02).
001700     05  ST-DESC                      PIC X(40).
001800     05  ST-AMOUNT                    PIC S9(8)V99
001900                                       SIGN LEADING SEPARATE.
002000*        REDEFINICION PARA VALIDAR EL SIGNO SIN DESEMPAQUETAR
002100     05  ST-AMOUNT-R REDEFINES ST-AMOUNT.
002200         10  ST-AMOUNT-SIGNO          PIC X.
002300         10  ST-AMOUNT-DIGITOS        PIC 9(10).
002400     05  ST-CATEGORY                  PIC X(20).
002500     05  FILLER                       PIC X(01).
