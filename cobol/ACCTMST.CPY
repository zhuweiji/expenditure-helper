000100*----------------------------------------------------------------*
000200*    COPY DE REGISTRO  -  MAESTRO DE PLAN DE CUENTAS             *
000300*    ARCHIVO ACCOUNTS - UN RENGLON POR CUENTA CONTABLE           *
000400*    LONGITUD DE REGISTRO (55)                                   *
000500*----------------------------------------------------------------*
000600*    820714 RGB  ALTA INICIAL DEL LAYOUT                         *
000700*    220989 NBG  SE AGREGA AC-TYPE PARA CLASIFICAR LA CUENTA     *
000800*    110199 CPR  AJUSTE Y2K - SIN CAMPOS DE FECHA EN ESTE COPY   *
000900*----------------------------------------------------------------*
001000 01  AC-MAESTRO-REG.
001100     05  AC-ID                        PIC 9(05).
001200     05  AC-NAME                      PIC X(30).
001300     05  AC-TYPE                      PIC X(10).
001400         88  AC-TYPE-ASSET                VALUE 'ASSET     '.
001500         88  AC-TYPE-LIABILITY             VALUE 'LIABILITY '.
001600         88  AC-TYPE-EQUITY                VALUE 'EQUITY    '.
001700         88  AC-TYPE-REVENUE               VALUE 'REVENUE   '.
001800         88  AC-TYPE-EXPENSE               VALUE 'EXPENSE   '.
001900     05  AC-BALANCE                   PIC S9(8)V99.
002000*        REDEFINICION PARA IMPRIMIR EL SALDO CON EDICION
002100     05  AC-BALANCE-R REDEFINES AC-BALANCE.
002200         10  AC-BALANCE-SIGNO         PIC X.
002300         10  AC-BALANCE-DIGITOS       PIC 9(9).
