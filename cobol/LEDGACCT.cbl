000100******************************************************************
000200* PROGRAM-ID. LEDGACCT                                           *
000300* AUTHOR.     R. GARCIA                                          *
000400* INSTALLATION. DEPTO. DE SISTEMAS - AREA CONTABLE               *
000500* DATE-WRITTEN. 14/04/1995                                       *
000600* DATE-COMPILED.                                                 *
000700* SECURITY.   CONFIDENCIAL - USO INTERNO                         *
000800*----------------------------------------------------------------*
000900* IMPRIME EL RESUMEN DE CUENTAS DEL PLAN DE CUENTAS AGRUPADO POR *
001000* TIPO DE CUENTA (ACTIVO, PASIVO, PATRIMONIO, INGRESO, GASTO) Y  *
001100* CALCULA EL PATRIMONIO NETO (ACTIVOS MENOS PASIVOS) AL CIERRE   *
001200* DE LA CORRIDA.  CUENTAS SIN TIPO CARGADO VAN AL GRUPO "SIN     *
001300* CLASIFICAR".                                                   *
001400*----------------------------------------------------------------*
001500*    140495 RGB  ALTA INICIAL                                    *  140495
001600*    030897 NBG  SE AGRUPA POR TIPO DE CUENTA (ANTES SALIA EN    *  030897
001700*                EL ORDEN DEL ARCHIVO, SIN AGRUPAR)              *
001800*    140999 CPR  PEDIDO 4471 - CONTROL Y2K EN EL TITULO DEL      *  140999
001900*                REPORTE                                         *
002000*    210601 NBG  PEDIDO 5118 - EL ARCHIVO RPTFILE PASA A ABRIRSE *  210601
002100*                EN MODO EXTEND                                  *
002200*----------------------------------------------------------------*
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID. LEDGACCT.
002500 AUTHOR. R. GARCIA.
002600 INSTALLATION. DEPTO. DE SISTEMAS - AREA CONTABLE.
002700 DATE-WRITTEN. 14/04/1995.
002800 DATE-COMPILED.
002900 SECURITY. CONFIDENCIAL - USO INTERNO.
003000*----------------------------------------------------------------*
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500
003600 INPUT-OUTPUT SECTION.
003700
003800 FILE-CONTROL.
003900
004000     SELECT PLAN-CUENTAS
004100         ASSIGN TO 'ACCOUNTS'
004200         ORGANIZATION IS LINE SEQUENTIAL
004300         FILE STATUS IS FS-CUENTAS.
004400
004500     SELECT SAL-REPORTES
004600         ASSIGN TO 'RPTFILE'
004700         ORGANIZATION IS LINE SEQUENTIAL
004800         FILE STATUS IS FS-REPORTES.
004900
005000*----------------------------------------------------------------*
005100 DATA DIVISION.
005200
005300 FILE SECTION.
005400
005500 FD  PLAN-CUENTAS.
005600     COPY ACCTMST.
005700
005800 FD  SAL-REPORTES.
005900 01  WS-FD-RPTFILE                        PIC X(132).
006000
006100*----------------------------------------------------------------*
006200 WORKING-STORAGE SECTION.
006300*----------------------------------------------------------------*
006400     COPY RPTLINES.
006500
006600 01  WS-ARCHIVOS-STATUS.
006700     05  FS-CUENTAS                       PIC X(02).
006800         88  FS-CUENTAS-OK                    VALUE '00'.
006900         88  FS-CUENTAS-EOF                   VALUE '10'.
007000     05  FS-REPORTES                      PIC X(02).
007100         88  FS-REPORTES-OK                   VALUE '00'.
007200
007300*----------------------------------------------------------------*
007400*    TABLA DE CUENTAS CARGADA EN MEMORIA, AGRUPADA POR TIPO      *
007500*----------------------------------------------------------------*
007600 01  WS-TABLA-CUENTAS.
007700     05  WS-CANT-CUENTAS                  PIC 9(04) COMP
007800                                           VALUE ZERO.
007900     05  WS-CUENTA OCCURS 1 TO 500 TIMES
008000                   DEPENDING ON WS-CANT-CUENTAS
008100                   INDEXED BY WS-IX-CTA.
008200         10  WS-TAB-ID                     PIC 9(05).
008300         10  WS-TAB-NOMBRE                 PIC X(30).
008400         10  WS-TAB-TIPO                   PIC X(10).
008500         10  WS-TAB-SALDO                  PIC S9(08)V99.
008600*      VISTA PLANA DE LA FILA DE CUENTA, PARA TRAZAS DE DEPURACION
008700     05  WS-CUENTA-PLANA REDEFINES WS-CUENTA
008800                   PIC X(55) OCCURS 1 TO 500 TIMES
008900                   DEPENDING ON WS-CANT-CUENTAS
009000                   INDEXED BY WS-IX-CTA-PLANA.
009100
009200*----------------------------------------------------------------*
009300*    LISTA DE TIPOS A RECORRER, EN EL ORDEN EN QUE SE IMPRIMEN   *
009400*----------------------------------------------------------------*
009500 01  WS-TABLA-TIPOS.
009600     05  FILLER                       PIC X(10) VALUE 'ASSET'.
009700     05  FILLER                       PIC X(10) VALUE 'LIABILITY'.
009800     05  FILLER                       PIC X(10) VALUE 'EQUITY'.
009900     05  FILLER                       PIC X(10) VALUE 'REVENUE'.
010000     05  FILLER                       PIC X(10) VALUE 'EXPENSE'.
010100     05  FILLER                       PIC X(10) VALUE SPACES.
010200 01  WS-TABLA-TIPOS-R REDEFINES WS-TABLA-TIPOS.
010300     05  WS-TIPO-ENCAB OCCURS 6 TIMES
010400                       INDEXED BY WS-IX-TIPO  PIC X(10).
010500
010600 01  WS-TITULO-TIPO.
010700     05  FILLER                       PIC X(12) VALUE 'ACTIVO'.
010800     05  FILLER                       PIC X(12) VALUE 'PASIVO'.
010900     05  FILLER                      PIC X(12) VALUE 'PATRIMONIO'.
011000     05  FILLER                       PIC X(12) VALUE 'INGRESO'.
011100     05  FILLER                       PIC X(12) VALUE 'GASTO'.
011200     05  FILLER                     PIC X(12) VALUE 'SIN CLASIF.'.
011300 01  WS-TITULO-TIPO-R REDEFINES WS-TITULO-TIPO.
011400     05  WS-TIT-TIPO OCCURS 6 TIMES
011500                     INDEXED BY WS-IX-TIT  PIC X(12).
011600
011700*----------------------------------------------------------------*
011800 77  WS-NUM-PAGINA                    PIC 9(04) COMP VALUE 1.
011900 01  WS-TOTAL-ACTIVOS                 PIC S9(09)V99 VALUE ZERO.
012000 01  WS-TOTAL-PASIVOS                 PIC S9(09)V99 VALUE ZERO.
012100 01  WS-PATRIMONIO-NETO               PIC S9(09)V99 VALUE ZERO.
012200 01  WS-CANT-IMPRESAS-TIPO            PIC 9(04) COMP.
012300
012400 01  WS-FECHA-CORRIDA.
012500     05  WS-FC-ANIO                        PIC 9(04).
012600     05  WS-FC-MES                         PIC 9(02).
012700     05  WS-FC-DIA                         PIC 9(02).
012800 01  WS-FECHA-CORRIDA-EDIT.
012900     05  WS-FCE-ANIO                       PIC 9(04).
013000     05  FILLER                            PIC X VALUE '-'.
013100     05  WS-FCE-MES                        PIC 9(02).
013200     05  FILLER                            PIC X VALUE '-'.
013300     05  WS-FCE-DIA                        PIC 9(02).
013400
013500*----------------------------------------------------------------*
013600 PROCEDURE DIVISION.
013700*----------------------------------------------------------------*
013800
013900     PERFORM 1000-INICIAR-PROGRAMA
014000        THRU 1000-INICIAR-PROGRAMA-FIN.
014100
014200     PERFORM 2000-IMP-REPORTE-CUENTAS
014300        THRU 2000-IMP-REPORTE-CUENTAS-FIN.
014400
014500     PERFORM 2800-CALC-PATRIMONIO
014600        THRU 2800-CALC-PATRIMONIO-FIN.
014700
014800     PERFORM 2900-IMP-PATRIMONIO
014900        THRU 2900-IMP-PATRIMONIO-FIN.
015000
015100     PERFORM 9000-CERRAR-ARCHIVOS
015200        THRU 9000-CERRAR-ARCHIVOS-FIN.
015300
015400     STOP RUN.
015500
015600*----------------------------------------------------------------*
015700 1000-INICIAR-PROGRAMA.
015800
015900     OPEN INPUT  PLAN-CUENTAS.
016000     IF NOT FS-CUENTAS-OK
016100         DISPLAY 'ERROR AL ABRIR EL ARCHIVO ACCOUNTS'
016200         STOP RUN
016300     END-IF.
016400
016500     OPEN EXTEND SAL-REPORTES.                                      210601
016600     IF NOT FS-REPORTES-OK
016700         DISPLAY 'ERROR AL ABRIR EL ARCHIVO RPTFILE'
016800         STOP RUN
016900     END-IF.
017000
017100     ACCEPT WS-FECHA-CORRIDA FROM DATE YYYYMMDD.
017200     MOVE WS-FC-ANIO TO WS-FCE-ANIO.
017300     MOVE WS-FC-MES  TO WS-FCE-MES.
017400     MOVE WS-FC-DIA  TO WS-FCE-DIA.
017500
017600     READ PLAN-CUENTAS.
017700
017800     PERFORM 1100-CARGAR-PLAN-CUENTAS
017900        THRU 1100-CARGAR-PLAN-CUENTAS-FIN
018000        UNTIL FS-CUENTAS-EOF.
018100
018200 1000-INICIAR-PROGRAMA-FIN.
018300     EXIT.
018400
018500 1100-CARGAR-PLAN-CUENTAS.
018600
018700     ADD 1 TO WS-CANT-CUENTAS.
018800     SET WS-IX-CTA TO WS-CANT-CUENTAS.
018900     MOVE AC-ID      TO WS-TAB-ID      (WS-IX-CTA).
019000     MOVE AC-NAME    TO WS-TAB-NOMBRE  (WS-IX-CTA).
019100     MOVE AC-TYPE    TO WS-TAB-TIPO    (WS-IX-CTA).
019200     MOVE AC-BALANCE TO WS-TAB-SALDO   (WS-IX-CTA).
019300     IF AC-TYPE = SPACES
019400         MOVE SPACES TO WS-TAB-TIPO (WS-IX-CTA)
019500     END-IF.
019600     READ PLAN-CUENTAS.
019700
019800 1100-CARGAR-PLAN-CUENTAS-FIN.
019900     EXIT.
020000
020100*----------------------------------------------------------------*
020200*    UN ENCABEZADO POR TIPO DE CUENTA, EN EL ORDEN FIJO DE LA    *
020300*    TABLA WS-TABLA-TIPOS; SE OMITE EL TIPO SI NO TIENE CUENTAS  *
020400*----------------------------------------------------------------*
020500 2000-IMP-REPORTE-CUENTAS.
020600
020700     MOVE SPACES TO WS-LINEA-REPORTE.
020800     MOVE 'LEDGACCT' TO RPT-TIT-PROGRAMA.
020900     MOVE 'RESUMEN DE CUENTAS' TO RPT-TIT-NOMBRE.
021000     MOVE WS-FECHA-CORRIDA-EDIT TO RPT-TIT-FECHA.
021100     MOVE WS-NUM-PAGINA TO RPT-TIT-PAGINA.
021200     MOVE WS-LINEA-REPORTE TO WS-FD-RPTFILE.
021300     WRITE WS-FD-RPTFILE AFTER ADVANCING PAGE.
021400
021500     PERFORM 2100-IMP-GRUPO-TIPO
021600        THRU 2100-IMP-GRUPO-TIPO-FIN
021700        VARYING WS-IX-TIPO FROM 1 BY 1
021800        UNTIL WS-IX-TIPO > 6.
021900
022000 2000-IMP-REPORTE-CUENTAS-FIN.
022100     EXIT.
022200
022300 2100-IMP-GRUPO-TIPO.
022400
022500     MOVE ZERO TO WS-CANT-IMPRESAS-TIPO.
022600
022700     IF WS-CANT-CUENTAS > ZERO
022800         PERFORM 2110-IMP-CUENTA-SI-TIPO
022900            THRU 2110-IMP-CUENTA-SI-TIPO-FIN
023000            VARYING WS-IX-CTA FROM 1 BY 1
023100            UNTIL WS-IX-CTA > WS-CANT-CUENTAS
023200     END-IF.
023300
023400 2100-IMP-GRUPO-TIPO-FIN.
023500     EXIT.
023600
023700 2110-IMP-CUENTA-SI-TIPO.
023800
023900     IF WS-TAB-TIPO (WS-IX-CTA) = WS-TIPO-ENCAB (WS-IX-TIPO)
024000         IF WS-CANT-IMPRESAS-TIPO = ZERO
024100             MOVE SPACES TO WS-LINEA-REPORTE
024200             SET WS-IX-TIT TO WS-IX-TIPO
024300             MOVE WS-TIT-TIPO (WS-IX-TIT) TO RPT-CTA-ENCAB-TIPO
024400             MOVE WS-LINEA-REPORTE TO WS-FD-RPTFILE
024500             WRITE WS-FD-RPTFILE AFTER ADVANCING 2
024600         END-IF
024700         ADD 1 TO WS-CANT-IMPRESAS-TIPO
024800         MOVE SPACES TO WS-LINEA-REPORTE
024900         MOVE WS-TAB-ID     (WS-IX-CTA) TO RPT-CTA-ID
025000         MOVE WS-TAB-NOMBRE (WS-IX-CTA) TO RPT-CTA-NOMBRE
025100         MOVE WS-TAB-SALDO  (WS-IX-CTA) TO RPT-CTA-SALDO
025200         MOVE WS-LINEA-REPORTE TO WS-FD-RPTFILE
025300         WRITE WS-FD-RPTFILE AFTER ADVANCING 1
025400     END-IF.
025500
025600 2110-IMP-CUENTA-SI-TIPO-FIN.
025700     EXIT.
025800
025900*----------------------------------------------------------------*
026000 2800-CALC-PATRIMONIO.
026100
026200     MOVE ZERO TO WS-TOTAL-ACTIVOS WS-TOTAL-PASIVOS.
026300
026400     IF WS-CANT-CUENTAS > ZERO
026500         PERFORM 2810-ACUM-PATRIMONIO
026600            THRU 2810-ACUM-PATRIMONIO-FIN
026700            VARYING WS-IX-CTA FROM 1 BY 1
026800            UNTIL WS-IX-CTA > WS-CANT-CUENTAS
026900     END-IF.
027000
027100     COMPUTE WS-PATRIMONIO-NETO =
027200             WS-TOTAL-ACTIVOS - WS-TOTAL-PASIVOS.
027300
027400 2800-CALC-PATRIMONIO-FIN.
027500     EXIT.
027600
027700 2810-ACUM-PATRIMONIO.
027800
027900     EVALUATE TRUE
028000         WHEN WS-TAB-TIPO (WS-IX-CTA) = 'ASSET'
028100             ADD WS-TAB-SALDO (WS-IX-CTA) TO WS-TOTAL-ACTIVOS
028200         WHEN WS-TAB-TIPO (WS-IX-CTA) = 'LIABILITY'
028300             ADD WS-TAB-SALDO (WS-IX-CTA) TO WS-TOTAL-PASIVOS
028400         WHEN OTHER
028500             CONTINUE
028600     END-EVALUATE.
028700
028800 2810-ACUM-PATRIMONIO-FIN.
028900     EXIT.
029000
029100*----------------------------------------------------------------*
029200 2900-IMP-PATRIMONIO.
029300
029400     MOVE SPACES TO WS-LINEA-REPORTE.
029500     MOVE WS-PATRIMONIO-NETO TO RPT-CTA-PATR-VALOR.
029600     MOVE WS-LINEA-REPORTE TO WS-FD-RPTFILE.
029700     WRITE WS-FD-RPTFILE AFTER ADVANCING 2.
029800
029900 2900-IMP-PATRIMONIO-FIN.
030000     EXIT.
030100
030200*----------------------------------------------------------------*
030300 9000-CERRAR-ARCHIVOS.
030400
030500     CLOSE PLAN-CUENTAS
030600           SAL-REPORTES.
030700
030800 9000-CERRAR-ARCHIVOS-FIN.
030900     EXIT.
