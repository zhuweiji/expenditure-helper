000100******************************************************************
000200* PROGRAM-ID. LEDGPOST                                           *
000300* AUTHOR.     R. GARCIA                                          *
000400* INSTALLATION. DEPTO. DE SISTEMAS - AREA CONTABLE               *
000500* DATE-WRITTEN. 14/11/1983                                       *
000600* DATE-COMPILED.                                                 *
000700* SECURITY.   CONFIDENCIAL - USO INTERNO                         *
000800*----------------------------------------------------------------*
000900* ASIENTA EN EL LIBRO MAYOR, POR PARTIDA DOBLE, LOS MOVIMIENTOS  *
001000* DEL RESUMEN DE TARJETA DE CREDITO QUE LLEGAN POR EL ARCHIVO    *
001100* STMTTXN.  UNA COMPRA DEBITA LA CUENTA DE GASTO QUE CORRESPONDA *
001200* Y ACREDITA LA CUENTA TARJETA DE CREDITO; UN PAGO O DEVOLUCION  *
001300* DEBITA LA TARJETA Y ACREDITA LA CUENTA BANCO.  AL TERMINAR SE  *
001400* VALIDA QUE EL LIBRO HAYA QUEDADO BALANCEADO Y SE REGRABA EL    *
001500* PLAN DE CUENTAS CON LOS SALDOS ACTUALIZADOS.                   *
001600*----------------------------------------------------------------*
001700*    141183 RGB  ALTA INICIAL - PRIMERA VERSION DEL ASENTADOR    *  141183
001800*    090285 RGB  SE AGREGA LA VALIDACION DE FECHA DEL RENGLON    *  090285
001900*    300986 NBG  SE AGREGA LA TABLA DE RUBROS (CATMAP) PARA      *  300986
002000*                RESOLVER LA CUENTA DE GASTO POR CATEGORIA       *
002100*    171293 RGB PEDIDO 1187 - EL PLAN DE CUENTAS PASA A TABLA EN *  171293
002200*                MEMORIA; SE AGREGA ACCTBUSC PARA LAS CUENTAS DE *
002300*                CONTROL (TARJETA, BANCO, GASTO POR DEFECTO)     *
002400*    050696 NBG  PEDIDO 2940 - SE ACTUALIZAN LOS SALDOS DE LAS   *  050696
002500*                CUENTAS AL ASENTAR, ANTES SOLO SE GRABABAN LOS  *
002600*                ASIENTOS Y EL PLAN QUEDABA SIN TOCAR            *
002700*    140999 CPR  PEDIDO 4471 - CONTROL Y2K, FECHAS A 4 DIGITOS   *  140999
002800*                DE ANIO EN TODOS LOS ARCHIVOS DEL LIBRO         *
002900*    110602 NBG  PEDIDO 5118 - SE VALIDA EL BALANCEO GENERAL DEL *  110602
003000*                LIBRO AL FINALIZAR LA CORRIDA                   *
003100*----------------------------------------------------------------*
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID. LEDGPOST.
003400 AUTHOR. R. GARCIA.
003500 INSTALLATION. DEPTO. DE SISTEMAS - AREA CONTABLE.
003600 DATE-WRITTEN. 14/11/1983.
003700 DATE-COMPILED.
003800 SECURITY. CONFIDENCIAL - USO INTERNO.
003900*----------------------------------------------------------------*
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     UPSI-0 ON STATUS IS WS-MODO-DETALLE.
004500
004600 INPUT-OUTPUT SECTION.
004700
004800 FILE-CONTROL.
004900
005000     SELECT STMT-TRANSACC
005100         ASSIGN TO 'STMTTXN'
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS FS-STMT.
005400
005500     SELECT PLAN-CUENTAS
005600         ASSIGN TO 'ACCOUNTS'
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS FS-CUENTAS.
005900
006000     SELECT TABLA-RUBROS
006100         ASSIGN TO 'CATMAP'
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS IS FS-RUBROS.
006400
006500     SELECT LIBRO-TRANSACC
006600         ASSIGN TO 'TRANFILE'
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS FS-TRANSACC.
006900
007000     SELECT LIBRO-ASIENTOS
007100         ASSIGN TO 'ENTRYFIL'
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS FS-ASIENTOS.
007400
007500     SELECT SAL-REPORTES
007600         ASSIGN TO 'RPTFILE'
007700         ORGANIZATION IS LINE SEQUENTIAL
007800         FILE STATUS IS FS-REPORTES.
007900
008000*----------------------------------------------------------------*
008100 DATA DIVISION.
008200
008300 FILE SECTION.
008400
008500 FD  STMT-TRANSACC.
008600     COPY STMTTXN.
008700
008800 FD  PLAN-CUENTAS.
008900     COPY ACCTMST.
009000
009100 FD  TABLA-RUBROS.
009200     COPY CATXREF.
009300
009400 FD  LIBRO-TRANSACC.
009500     COPY LEDGTXN.
009600
009700 FD  LIBRO-ASIENTOS.
009800     COPY LEDGENT.
009900
010000 FD  SAL-REPORTES.
010100 01  WS-FD-RPTFILE                     PIC X(132).
010200
010300*----------------------------------------------------------------*
010400 WORKING-STORAGE SECTION.
010500*----------------------------------------------------------------*
010600*    RENGLONES DE IMPRESION DE TODOS LOS REPORTES                *
010700*----------------------------------------------------------------*
010800     COPY RPTLINES.
010900
011000*----------------------------------------------------------------*
011100*    VARIABLES FILE STATUS                                       *
011200*----------------------------------------------------------------*
011300 01  WS-ARCHIVOS-STATUS.
011400     05  FS-STMT                       PIC X(02).
011500         88  FS-STMT-OK                    VALUE '00'.
011600         88  FS-STMT-EOF                   VALUE '10'.
011700         88  FS-STMT-NFD                   VALUE '35'.
011800     05  FS-CUENTAS                    PIC X(02).
011900         88  FS-CUENTAS-OK                 VALUE '00'.
012000         88  FS-CUENTAS-EOF                VALUE '10'.
012100         88  FS-CUENTAS-NFD                VALUE '35'.
012200     05  FS-RUBROS                     PIC X(02).
012300         88  FS-RUBROS-OK                  VALUE '00'.
012400         88  FS-RUBROS-EOF                 VALUE '10'.
012500         88  FS-RUBROS-NFD                 VALUE '35'.
012600     05  FS-TRANSACC                   PIC X(02).
012700         88  FS-TRANSACC-OK                VALUE '00'.
012800     05  FS-ASIENTOS                   PIC X(02).
012900         88  FS-ASIENTOS-OK                VALUE '00'.
013000     05  FS-REPORTES                   PIC X(02).
013100         88  FS-REPORTES-OK                VALUE '00'.
013200
013300*----------------------------------------------------------------*
013400*    TABLA DEL PLAN DE CUENTAS (SE MANTIENE COMPLETA EN MEMORIA) *
013500*    EL LAYOUT DEBE COINCIDIR CON LK-TABLA-CUENTAS DE ACCTBUSC   *
013600*----------------------------------------------------------------*
013700 01  WS-TABLA-CUENTAS.
013800     05  WS-CANT-CUENTAS               PIC 9(04) COMP.
013900     05  WS-CUENTA OCCURS 1 TO 500 TIMES
014000                   DEPENDING ON WS-CANT-CUENTAS
014100                   INDEXED BY WS-IX-CTA.
014200         10  WS-TAB-ID                 PIC 9(05).
014300         10  WS-TAB-NOMBRE             PIC X(30).
014400         10  WS-TAB-TIPO               PIC X(10).
014500         10  WS-TAB-SALDO              PIC S9(08)V99.
014600
014700*----------------------------------------------------------------*
014800*    TABLA DE RUBRO -> CUENTA DE GASTO (CATMAP)                  *
014900*----------------------------------------------------------------*
015000 01  WS-TABLA-RUBROS.
015100     05  WS-CANT-RUBROS                PIC 9(04) COMP VALUE ZERO.
015200     05  WS-RUBRO OCCURS 0 TO 1000 TIMES
015300                  DEPENDING ON WS-CANT-RUBROS
015400                  INDEXED BY WS-IX-RUBRO.
015500         10  WS-RUB-CATEGORIA          PIC X(20).
015600         10  WS-RUB-CTA-ID             PIC 9(05).
015700
015800*----------------------------------------------------------------*
015900*    AREAS DE LLAMADA A ACCTBUSC                                 *
016000*----------------------------------------------------------------*
016100 01  WS-CRITERIO-BUSQUEDA.
016200     05  WS-CLASE-BUSQUEDA             PIC X(01).
016300         88  WS-BUSCA-POR-ID               VALUE 'I'.
016400         88  WS-BUSCA-POR-NOMBRE           VALUE 'N'.
016500     05  WS-ID-BUSCADO                 PIC 9(05).
016600     05  WS-NOMBRE-BUSCADO             PIC X(30).
016700
016800 01  WS-RESULTADO-BUSQUEDA.
016900     05  WS-CUENTA-ENCONTRADA          PIC X(01).
017000         88  WS-SE-ENCONTRO                VALUE 'S'.
017100         88  WS-NO-SE-ENCONTRO             VALUE 'N'.
017200     05  WS-RES-ID                     PIC 9(05).
017300     05  WS-RES-NOMBRE                 PIC X(30).
017400     05  WS-RES-TIPO                   PIC X(10).
017500     05  WS-RES-SALDO                  PIC S9(08)V99.
017600
017700*----------------------------------------------------------------*
017800*    CUENTAS DE CONTROL RESUELTAS AL INICIO DE LA CORRIDA        *
017900*----------------------------------------------------------------*
018000 01  WS-CUENTAS-CONTROL.
018100     05  WS-ID-TARJETA                 PIC 9(05).
018200     05  WS-ID-BANCO                   PIC 9(05).
018300     05  WS-BANCO-RESUELTO             PIC X(01) VALUE 'N'.
018400         88  WS-HAY-CUENTA-BANCO           VALUE 'S'.
018500     05  WS-ID-GASTO-DEFAULT           PIC 9(05).
018600
018700*----------------------------------------------------------------*
018800*    AREA DE TRABAJO DEL RENGLON DE RESUMEN LEIDO                *
018900*----------------------------------------------------------------*
019000 01  WS-DESC-TRIM                      PIC X(40).
019100 01  WS-FECHA-TXN-AAAAMMDD.
019200     05  WS-FECHA-TXN-ANIO             PIC X(04).
019300     05  FILLER                        PIC X VALUE '-'.
019400     05  WS-FECHA-TXN-MES              PIC X(02).
019500     05  FILLER                        PIC X VALUE '-'.
019600     05  WS-FECHA-TXN-DIA              PIC X(02).
019700 01  WS-FECHA-TXN-R REDEFINES WS-FECHA-TXN-AAAAMMDD
019800                                        PIC X(10).
019900
020000 01  WS-MONTO-ABS                      PIC S9(8)V99.
020100 01  WS-ES-PAGO-O-DEVOL                PIC X(01) VALUE 'N'.
020200     88  WS-ES-PAGO                        VALUE 'S'.
020300     88  WS-ES-COMPRA                      VALUE 'N'.
020400
020500 01  WS-CTA-GASTO-RESUELTA             PIC 9(05).
020600 01  WS-CTA-CONTRA-RESUELTA            PIC 9(05).
020700
020800*----------------------------------------------------------------*
020900*    CAMPOS PARA EL ARMADO DE UNA PARTIDA (DEBITO O CREDITO)     *
021000*----------------------------------------------------------------*
021100 01  WS-PARTIDA-PARMS.
021200     05  WS-PART-CTA-ID                PIC 9(05).
021300     05  WS-PART-TIPO-ASIENTO          PIC X(06).
021400
021500*----------------------------------------------------------------*
021600*    SUBINDICES, CONTADORES Y ACUMULADORES                       *
021700*----------------------------------------------------------------*
021800 77  WS-POS-INI                        PIC 9(02) COMP.
021900 77  WS-POS-FIN                        PIC 9(02) COMP.
022000 77  WS-LONG-TRIM                      PIC 9(02) COMP.
022100 77  WS-PROX-TXN-ID                    PIC 9(07) COMP VALUE 1.
022200 77  WS-PROX-ENTRY-ID                  PIC 9(07) COMP VALUE 1.
022300 77  WS-CANT-TRANSACC                  PIC 9(07) COMP VALUE ZERO.
022400 77  WS-IX-CTA-ENC                     PIC 9(04) COMP.
022500 77  WS-NUM-PAGINA                     PIC 9(04) COMP VALUE 1.
022600
022700 01  WS-TOTAL-DEBITOS                  PIC S9(10)V99 VALUE ZERO.
022800 01  WS-TOTAL-CREDITOS                 PIC S9(10)V99 VALUE ZERO.
022900
023000 01  WS-LIBRO-BALANCEADO               PIC X(01) VALUE 'S'.
023100     88  WS-LIBRO-OK                       VALUE 'S'.
023200     88  WS-LIBRO-DESBALANCEADO            VALUE 'N'.
023300
023400 01  WS-FECHA-CORRIDA.
023500     05  WS-FC-ANIO                    PIC 9(04).
023600     05  WS-FC-MES                     PIC 9(02).
023700     05  WS-FC-DIA                     PIC 9(02).
023800 01  WS-FECHA-CORRIDA-EDIT.
023900     05  WS-FCE-ANIO                   PIC 9(04).
024000     05  FILLER                        PIC X VALUE '-'.
024100     05  WS-FCE-MES                    PIC 9(02).
024200     05  FILLER                        PIC X VALUE '-'.
024300     05  WS-FCE-DIA                    PIC 9(02).
024400
024500*----------------------------------------------------------------*
024600 PROCEDURE DIVISION.
024700*----------------------------------------------------------------*
024800
024900     PERFORM 1000-INICIAR-PROGRAMA
025000        THRU 1000-INICIAR-PROGRAMA-FIN.
025100
025200     PERFORM 2000-PROCESAR-PROGRAMA
025300        THRU 2000-PROCESAR-PROGRAMA-FIN
025400        UNTIL FS-STMT-EOF.
025500
025600     PERFORM 3000-FINALIZAR-PROGRAMA
025700        THRU 3000-FINALIZAR-PROGRAMA-FIN.
025800
025900     STOP RUN.
026000
026100*----------------------------------------------------------------*
026200 1000-INICIAR-PROGRAMA.
026300
026400     PERFORM 1100-ABRIR-ARCHIVOS
026500        THRU 1100-ABRIR-ARCHIVOS-FIN.
026600
026700     PERFORM 1200-INICIALIZAR-VARIABLES
026800        THRU 1200-INICIALIZAR-VARIABLES-FIN.
026900
027000     PERFORM 1300-CARGAR-PLAN-CUENTAS
027100        THRU 1300-CARGAR-PLAN-CUENTAS-FIN.
027200
027300     PERFORM 1400-CARGAR-TABLA-RUBROS
027400        THRU 1400-CARGAR-TABLA-RUBROS-FIN.
027500
027600     PERFORM 1500-RESOLVER-CUENTAS-CONTROL
027700        THRU 1500-RESOLVER-CUENTAS-CONTROL-FIN.
027800
027900     READ STMT-TRANSACC.
028000
028100 1000-INICIAR-PROGRAMA-FIN.
028200     EXIT.
028300
028400*----------------------------------------------------------------*
028500 1100-ABRIR-ARCHIVOS.
028600
028700     OPEN INPUT  PLAN-CUENTAS.
028800     IF NOT FS-CUENTAS-OK
028900         DISPLAY 'ERROR AL ABRIR EL ARCHIVO ACCOUNTS'
029000         DISPLAY 'FILE STATUS: ' FS-CUENTAS
029100         STOP RUN
029200     END-IF.
029300
029400     OPEN INPUT  TABLA-RUBROS.
029500     IF NOT FS-RUBROS-OK AND NOT FS-RUBROS-NFD
029600         DISPLAY 'ERROR AL ABRIR EL ARCHIVO CATMAP'
029700         DISPLAY 'FILE STATUS: ' FS-RUBROS
029800         STOP RUN
029900     END-IF.
030000
030100     OPEN INPUT  STMT-TRANSACC.
030200     IF NOT FS-STMT-OK
030300         DISPLAY 'ERROR AL ABRIR EL ARCHIVO STMTTXN'
030400         DISPLAY 'FILE STATUS: ' FS-STMT
030500         STOP RUN
030600     END-IF.
030700
030800     OPEN OUTPUT LIBRO-TRANSACC.
030900     OPEN OUTPUT LIBRO-ASIENTOS.
031000     OPEN OUTPUT SAL-REPORTES.
031100
031200 1100-ABRIR-ARCHIVOS-FIN.
031300     EXIT.
031400
031500*----------------------------------------------------------------*
031600 1200-INICIALIZAR-VARIABLES.
031700
031800     ACCEPT WS-FECHA-CORRIDA FROM DATE YYYYMMDD.
031900     MOVE WS-FC-ANIO TO WS-FCE-ANIO.
032000     MOVE WS-FC-MES  TO WS-FCE-MES.
032100     MOVE WS-FC-DIA  TO WS-FCE-DIA.
032200
032300     MOVE ZERO  TO WS-CANT-CUENTAS WS-CANT-RUBROS
032400                   WS-TOTAL-DEBITOS WS-TOTAL-CREDITOS
032500                   WS-CANT-TRANSACC.
032600     MOVE 1     TO WS-PROX-TXN-ID WS-PROX-ENTRY-ID.
032700     SET WS-LIBRO-OK TO TRUE.
032800     SET WS-ES-COMPRA TO TRUE.
032900
033000 1200-INICIALIZAR-VARIABLES-FIN.
033100     EXIT.
033200
033300*----------------------------------------------------------------*
033400 1300-CARGAR-PLAN-CUENTAS.
033500
033600     READ PLAN-CUENTAS.
033700
033800     PERFORM 1310-ARMAR-FILA-CUENTA
033900        THRU 1310-ARMAR-FILA-CUENTA-FIN
034000        UNTIL FS-CUENTAS-EOF.
034100
034200     CLOSE PLAN-CUENTAS.
034300
034400 1300-CARGAR-PLAN-CUENTAS-FIN.
034500     EXIT.
034600
034700 1310-ARMAR-FILA-CUENTA.
034800
034900     ADD 1 TO WS-CANT-CUENTAS.
035000     SET WS-IX-CTA TO WS-CANT-CUENTAS.
035100     MOVE AC-ID      TO WS-TAB-ID      (WS-IX-CTA).
035200     MOVE AC-NAME    TO WS-TAB-NOMBRE  (WS-IX-CTA).
035300     MOVE AC-TYPE    TO WS-TAB-TIPO    (WS-IX-CTA).
035400     MOVE AC-BALANCE TO WS-TAB-SALDO   (WS-IX-CTA).
035500     READ PLAN-CUENTAS.
035600
035700 1310-ARMAR-FILA-CUENTA-FIN.
035800     EXIT.
035900
036000*----------------------------------------------------------------*
036100 1400-CARGAR-TABLA-RUBROS.
036200
036300     IF FS-RUBROS-NFD
036400         GO TO 1400-CARGAR-TABLA-RUBROS-FIN
036500     END-IF.
036600
036700     READ TABLA-RUBROS.
036800
036900     PERFORM 1410-ARMAR-FILA-RUBRO
037000        THRU 1410-ARMAR-FILA-RUBRO-FIN
037100        UNTIL FS-RUBROS-EOF.
037200
037300     CLOSE TABLA-RUBROS.
037400
037500 1400-CARGAR-TABLA-RUBROS-FIN.
037600     EXIT.
037700
037800 1410-ARMAR-FILA-RUBRO.
037900
038000     ADD 1 TO WS-CANT-RUBROS.
038100     SET WS-IX-RUBRO TO WS-CANT-RUBROS.
038200     MOVE CM-CATEGORY TO WS-RUB-CATEGORIA (WS-IX-RUBRO).
038300     MOVE CM-ACCT-ID  TO WS-RUB-CTA-ID    (WS-IX-RUBRO).
038400     READ TABLA-RUBROS.
038500
038600 1410-ARMAR-FILA-RUBRO-FIN.
038700     EXIT.
038800
038900*----------------------------------------------------------------*
039000*    RESUELVE LAS TRES CUENTAS DE CONTROL POR NOMBRE EXACTO.     *
039100*    TARJETA DE CREDITO Y GASTO POR DEFECTO SON OBLIGATORIAS;    *
039200*    LA CUENTA BANCO ES OPCIONAL (CAE AL GASTO POR DEFECTO).     *
039300*----------------------------------------------------------------*
039400 1500-RESOLVER-CUENTAS-CONTROL.
039500
039600     SET WS-BUSCA-POR-NOMBRE TO TRUE.
039700     MOVE 'Credit Card' TO WS-NOMBRE-BUSCADO.
039800     PERFORM 1600-LLAMAR-ACCTBUSC THRU 1600-LLAMAR-ACCTBUSC-FIN.
039900     IF WS-NO-SE-ENCONTRO
040000         DISPLAY 'ERROR FATAL: NO EXISTE LA CUENTA CREDIT CARD'
040100         STOP RUN
040200     END-IF.
040300     MOVE WS-RES-ID TO WS-ID-TARJETA.
040400
040500     MOVE 'Bank Account' TO WS-NOMBRE-BUSCADO.
040600     PERFORM 1600-LLAMAR-ACCTBUSC THRU 1600-LLAMAR-ACCTBUSC-FIN.
040700     IF WS-SE-ENCONTRO
040800         MOVE WS-RES-ID TO WS-ID-BANCO
040900         SET WS-HAY-CUENTA-BANCO TO TRUE
041000     END-IF.
041100
041200     MOVE 'General Expenses' TO WS-NOMBRE-BUSCADO.
041300     PERFORM 1600-LLAMAR-ACCTBUSC THRU 1600-LLAMAR-ACCTBUSC-FIN.
041400     IF WS-NO-SE-ENCONTRO
041500         DISPLAY
041600            'ERROR FATAL: NO EXISTE LA CUENTA GENERAL EXPENSES'
041700         STOP RUN
041800     END-IF.
041900     MOVE WS-RES-ID TO WS-ID-GASTO-DEFAULT.
042000
042100 1500-RESOLVER-CUENTAS-CONTROL-FIN.
042200     EXIT.
042300
042400*----------------------------------------------------------------*
042500 1600-LLAMAR-ACCTBUSC.
042600
042700     CALL 'ACCTBUSC' USING WS-TABLA-CUENTAS
042800                            WS-CRITERIO-BUSQUEDA
042900                            WS-RESULTADO-BUSQUEDA.
043000
043100 1600-LLAMAR-ACCTBUSC-FIN.
043200     EXIT.
043300
043400*----------------------------------------------------------------*
043500 2000-PROCESAR-PROGRAMA.
043600
043700     IF FS-STMT-EOF
043800         GO TO 2000-PROCESAR-PROGRAMA-FIN
043900     END-IF.
044000
044100     PERFORM 2300-ARMAR-DESCRIPCION
044200        THRU 2300-ARMAR-DESCRIPCION-FIN.
044300
044400     PERFORM 2400-VALIDAR-FECHA
044500        THRU 2400-VALIDAR-FECHA-FIN.
044600
044700     PERFORM 2450-PARSEAR-MONTO
044800        THRU 2450-PARSEAR-MONTO-FIN.
044900
045000     PERFORM 2500-ASIGNAR-TRANSACCION
045100        THRU 2500-ASIGNAR-TRANSACCION-FIN.
045200
045300     PERFORM 2600-ARMAR-ASIENTO
045400        THRU 2600-ARMAR-ASIENTO-FIN.
045500
045600     IF WS-MODO-DETALLE
045700         DISPLAY 'LEDGPOST - TXN ' WS-PROX-TXN-ID
045800                 ' FECHA ' WS-FECHA-TXN-R
045900                 ' MONTO ' WS-MONTO-ABS
046000     END-IF.
046100
046200     READ STMT-TRANSACC.
046300
046400 2000-PROCESAR-PROGRAMA-FIN.
046500     EXIT.
046600
046700*----------------------------------------------------------------*
046800*    900412 RGB RECORTA ESPACIOS AL PRINCIPIO Y AL FINAL DE LA   *  900412
046900*    DESCRIPCION, SIN USAR FUNCIONES INTRINSECAS (NORMA DEL AREA)*
047000*----------------------------------------------------------------*
047100 2300-ARMAR-DESCRIPCION.
047200
047300     MOVE SPACES TO WS-DESC-TRIM.
047400     MOVE 1  TO WS-POS-INI.
047500     MOVE 40 TO WS-POS-FIN.
047600
047700     PERFORM 2310-AVANZAR-INICIO THRU 2310-AVANZAR-INICIO-FIN
047800         VARYING WS-POS-INI FROM 1 BY 1
047900         UNTIL WS-POS-INI > 40
048000            OR ST-DESC (WS-POS-INI:1) NOT = SPACE.
048100
048200     IF WS-POS-INI > 40
048300         GO TO 2300-ARMAR-DESCRIPCION-FIN
048400     END-IF.
048500
048600     PERFORM 2320-RETROCEDER-FINAL THRU 2320-RETROCEDER-FINAL-FIN
048700         VARYING WS-POS-FIN FROM 40 BY -1
048800         UNTIL WS-POS-FIN < WS-POS-INI
048900            OR ST-DESC (WS-POS-FIN:1) NOT = SPACE.
049000
049100     COMPUTE WS-LONG-TRIM = WS-POS-FIN - WS-POS-INI + 1.
049200     MOVE ST-DESC (WS-POS-INI:WS-LONG-TRIM)
049300          TO WS-DESC-TRIM (1:WS-LONG-TRIM).
049400
049500 2300-ARMAR-DESCRIPCION-FIN.
049600     EXIT.
049700
049800 2310-AVANZAR-INICIO.
049900     CONTINUE.
050000 2310-AVANZAR-INICIO-FIN.
050100     EXIT.
050200
050300 2320-RETROCEDER-FINAL.
050400     CONTINUE.
050500 2320-RETROCEDER-FINAL-FIN.
050600     EXIT.
050700
050800*----------------------------------------------------------------*
050900*    FECHA INVALIDA ES UN ERROR DE RENGLON QUE ABORTA LA CORRIDA *
051000*    COMPLETA (NORMA DEL AREA CONTABLE DESDE EL PEDIDO 1187)     *
051100*----------------------------------------------------------------*
051200 2400-VALIDAR-FECHA.
051300
051400     MOVE ST-DATE-ANIO TO LK-AAAA-I.
051500     MOVE ST-DATE-MES  TO LK-MM-I.
051600     MOVE ST-DATE-DIA  TO LK-DD-I.
051700
051800     CALL 'VALFECHA' USING LK-VAL-FECHA.
051900
052000     IF LK-FECHA-INVALIDA
052100         DISPLAY 'ERROR FATAL: FECHA INVALIDA EN EL RESUMEN: '
052200                 ST-DATE
052300         DISPLAY LK-DES-ERROR-O
052400         STOP RUN
052500     END-IF.
052600
052700     MOVE ST-DATE TO WS-FECHA-TXN-R.
052800
052900 2400-VALIDAR-FECHA-FIN.
053000     EXIT.
053100
053200*----------------------------------------------------------------*
053300*    EL IMPORTE VIENE CON SIGNO; SE GUARDA EL VALOR ABSOLUTO Y   *
053400*    SE PRENDE LA MARCA DE PAGO/DEVOLUCION CUANDO ES NEGATIVO    *
053500*----------------------------------------------------------------*
053600 2450-PARSEAR-MONTO.
053700
053800     SET WS-ES-COMPRA TO TRUE.
053900     IF ST-AMOUNT < ZERO
054000         SET WS-ES-PAGO TO TRUE
054100         COMPUTE WS-MONTO-ABS = ST-AMOUNT * -1
054200     ELSE
054300         MOVE ST-AMOUNT TO WS-MONTO-ABS
054400     END-IF.
054500
054600 2450-PARSEAR-MONTO-FIN.
054700     EXIT.
054800
054900*----------------------------------------------------------------*
055000 2500-ASIGNAR-TRANSACCION.
055100
055200     MOVE WS-PROX-TXN-ID TO TX-ID.
055300     MOVE WS-DESC-TRIM   TO TX-DESC.
055400     MOVE WS-FECHA-TXN-R TO TX-DATE.
055500     MOVE SPACES         TO TX-REFERENCE.
055600
055700     WRITE TX-CABECERA-REG.
055800
055900     ADD 1 TO WS-PROX-TXN-ID.
056000     ADD 1 TO WS-CANT-TRANSACC.
056100
056200 2500-ASIGNAR-TRANSACCION-FIN.
056300     EXIT.
056400
056500*----------------------------------------------------------------*
056600 2600-ARMAR-ASIENTO.
056700
056800     EVALUATE TRUE
056900         WHEN WS-ES-COMPRA
057000             PERFORM 2610-ASENTAR-COMPRA
057100                THRU 2610-ASENTAR-COMPRA-FIN
057200         WHEN WS-ES-PAGO
057300             PERFORM 2620-ASENTAR-PAGO
057400                THRU 2620-ASENTAR-PAGO-FIN
057500     END-EVALUATE.
057600
057700 2600-ARMAR-ASIENTO-FIN.
057800     EXIT.
057900
058000*----------------------------------------------------------------*
058100*    COMPRA: DEBITA LA CUENTA DE GASTO Y ACREDITA LA TARJETA     *
058200*----------------------------------------------------------------*
058300 2610-ASENTAR-COMPRA.
058400
058500     MOVE WS-ID-GASTO-DEFAULT TO WS-CTA-GASTO-RESUELTA.
058600
058700     IF ST-CATEGORY NOT = SPACES AND WS-CANT-RUBROS > ZERO
058800         SET WS-IX-RUBRO TO 1
058900         SEARCH WS-RUBRO
059000             AT END
059100                 CONTINUE
059200             WHEN WS-RUB-CATEGORIA (WS-IX-RUBRO) = ST-CATEGORY
059300                 MOVE WS-RUB-CTA-ID (WS-IX-RUBRO)
059400                      TO WS-CTA-GASTO-RESUELTA
059500         END-SEARCH
059600     END-IF.
059700
059800     MOVE WS-CTA-GASTO-RESUELTA TO WS-PART-CTA-ID.
059900     MOVE 'DEBIT '               TO WS-PART-TIPO-ASIENTO.
060000     PERFORM 2700-ASENTAR-PARTIDA THRU 2700-ASENTAR-PARTIDA-FIN.
060100
060200     MOVE WS-ID-TARJETA TO WS-PART-CTA-ID.
060300     MOVE 'CREDIT'       TO WS-PART-TIPO-ASIENTO.
060400     PERFORM 2700-ASENTAR-PARTIDA THRU 2700-ASENTAR-PARTIDA-FIN.
060500
060600 2610-ASENTAR-COMPRA-FIN.
060700     EXIT.
060800
060900*----------------------------------------------------------------*
061000*    PAGO O DEVOLUCION: DEBITA LA TARJETA Y ACREDITA EL BANCO;   *
061100*    SI NO HAY CUENTA BANCO CAE AL GASTO POR DEFECTO (CONTRA)    *
061200*----------------------------------------------------------------*
061300 2620-ASENTAR-PAGO.
061400
061500     IF WS-HAY-CUENTA-BANCO
061600         MOVE WS-ID-BANCO TO WS-CTA-CONTRA-RESUELTA
061700     ELSE
061800         MOVE WS-ID-GASTO-DEFAULT TO WS-CTA-CONTRA-RESUELTA
061900     END-IF.
062000
062100     MOVE WS-ID-TARJETA TO WS-PART-CTA-ID.
062200     MOVE 'DEBIT '       TO WS-PART-TIPO-ASIENTO.
062300     PERFORM 2700-ASENTAR-PARTIDA THRU 2700-ASENTAR-PARTIDA-FIN.
062400
062500     MOVE WS-CTA-CONTRA-RESUELTA TO WS-PART-CTA-ID.
062600     MOVE 'CREDIT'                TO WS-PART-TIPO-ASIENTO.
062700     PERFORM 2700-ASENTAR-PARTIDA THRU 2700-ASENTAR-PARTIDA-FIN.
062800
062900 2620-ASENTAR-PAGO-FIN.
063000     EXIT.
063100
063200*----------------------------------------------------------------*
063300*    ARMA UN RENGLON DE ENTRYFIL Y ACTUALIZA EL SALDO DE LA      *
063400*    CUENTA EN LA TABLA, SEGUN LA CONVENCION DE PARTIDA DOBLE:   *
063500*    DEBITO SUMA ACTIVO/GASTO Y RESTA PASIVO/PATRIM./INGRESO;    *
063600*    CREDITO HACE LO CONTRARIO.                                  *
063700*----------------------------------------------------------------*
063800 2700-ASENTAR-PARTIDA.
063900
064000     SET WS-IX-CTA TO 1.
064100     SEARCH WS-CUENTA
064200         AT END
064300             DISPLAY 'ERROR FATAL: CUENTA INEXISTENTE EN EL '
064400                     'PLAN: ' WS-PART-CTA-ID
064500             STOP RUN
064600         WHEN WS-TAB-ID (WS-IX-CTA) = WS-PART-CTA-ID
064700             SET WS-IX-CTA-ENC TO WS-IX-CTA
064800     END-SEARCH.
064900
065000     MOVE WS-PROX-ENTRY-ID   TO EN-ID.
065100     MOVE TX-ID              TO EN-TXN-ID.
065200     MOVE WS-PART-CTA-ID     TO EN-ACCT-ID.
065300     MOVE WS-PART-TIPO-ASIENTO TO EN-TYPE.
065400     MOVE WS-MONTO-ABS       TO EN-AMOUNT.
065500     MOVE WS-DESC-TRIM       TO EN-DESC.
065600     MOVE WS-FECHA-TXN-R     TO EN-DATE.
065700
065800     WRITE EN-ASIENTO-REG.
065900
066000     ADD 1 TO WS-PROX-ENTRY-ID.
066100
066200     EVALUATE TRUE
066300         WHEN WS-PART-TIPO-ASIENTO = 'DEBIT '
066400             ADD WS-MONTO-ABS TO WS-TOTAL-DEBITOS
066500             IF WS-TAB-TIPO (WS-IX-CTA-ENC) = 'ASSET'
066600                OR WS-TAB-TIPO (WS-IX-CTA-ENC) = 'EXPENSE'
066700                 ADD WS-MONTO-ABS
066800                     TO WS-TAB-SALDO (WS-IX-CTA-ENC)
066900             ELSE
067000                 SUBTRACT WS-MONTO-ABS
067100                     FROM WS-TAB-SALDO (WS-IX-CTA-ENC)
067200             END-IF
067300         WHEN WS-PART-TIPO-ASIENTO = 'CREDIT'
067400             ADD WS-MONTO-ABS TO WS-TOTAL-CREDITOS
067500             IF WS-TAB-TIPO (WS-IX-CTA-ENC) = 'ASSET'
067600                OR WS-TAB-TIPO (WS-IX-CTA-ENC) = 'EXPENSE'
067700                 SUBTRACT WS-MONTO-ABS
067800                     FROM WS-TAB-SALDO (WS-IX-CTA-ENC)
067900             ELSE
068000                 ADD WS-MONTO-ABS
068100                     TO WS-TAB-SALDO (WS-IX-CTA-ENC)
068200             END-IF
068300     END-EVALUATE.
068400
068500 2700-ASENTAR-PARTIDA-FIN.
068600     EXIT.
068700
068800*----------------------------------------------------------------*
068900 3000-FINALIZAR-PROGRAMA.
069000
069100     PERFORM 3100-VALIDAR-BALANCEO                                  110602
069200        THRU 3100-VALIDAR-BALANCEO-FIN.                             110602
069300
069400     PERFORM 3200-REGRABAR-PLAN-CUENTAS
069500        THRU 3200-REGRABAR-PLAN-CUENTAS-FIN.
069600
069700     PERFORM 3300-IMPRIMIR-RESUMEN
069800        THRU 3300-IMPRIMIR-RESUMEN-FIN.
069900
070000     PERFORM 3900-CERRAR-ARCHIVOS
070100        THRU 3900-CERRAR-ARCHIVOS-FIN.
070200
070300 3000-FINALIZAR-PROGRAMA-FIN.
070400     EXIT.
070500
070600*----------------------------------------------------------------*
070700*    CON DOS PARTIDAS IGUALES POR TRANSACCION EL BALANCEO ES     *
070800*    INHERENTE, PERO SE VERIFICA Y SE INFORMA IGUAL (PEDIDO 5118)*
070900*----------------------------------------------------------------*
071000 3100-VALIDAR-BALANCEO.                                             110602
071100
071200     IF WS-TOTAL-DEBITOS = WS-TOTAL-CREDITOS
071300         SET WS-LIBRO-OK TO TRUE
071400     ELSE
071500         SET WS-LIBRO-DESBALANCEADO TO TRUE                         110602
071600     END-IF.
071700
071800 3100-VALIDAR-BALANCEO-FIN.                                         110602
071900     EXIT.
072000
072100*----------------------------------------------------------------*
072200 3200-REGRABAR-PLAN-CUENTAS.
072300
072400     OPEN OUTPUT PLAN-CUENTAS.
072500
072600     PERFORM 3210-GRABAR-FILA-CUENTA
072700        THRU 3210-GRABAR-FILA-CUENTA-FIN
072800        VARYING WS-IX-CTA FROM 1 BY 1
072900        UNTIL WS-IX-CTA > WS-CANT-CUENTAS.
073000
073100     CLOSE PLAN-CUENTAS.
073200
073300 3200-REGRABAR-PLAN-CUENTAS-FIN.
073400     EXIT.
073500
073600 3210-GRABAR-FILA-CUENTA.
073700
073800     MOVE WS-TAB-ID     (WS-IX-CTA) TO AC-ID.
073900     MOVE WS-TAB-NOMBRE (WS-IX-CTA) TO AC-NAME.
074000     MOVE WS-TAB-TIPO   (WS-IX-CTA) TO AC-TYPE.
074100     MOVE WS-TAB-SALDO  (WS-IX-CTA) TO AC-BALANCE.
074200     WRITE AC-MAESTRO-REG.
074300
074400 3210-GRABAR-FILA-CUENTA-FIN.
074500     EXIT.
074600
074700*----------------------------------------------------------------*
074800 3300-IMPRIMIR-RESUMEN.
074900
075000     MOVE SPACES TO WS-LINEA-REPORTE.
075100     MOVE 'LEDGPOST' TO RPT-TIT-PROGRAMA.
075200     MOVE 'RESUMEN DEL ASENTAMIENTO DE MOVIMIENTOS'
075300          TO RPT-TIT-NOMBRE.
075400     MOVE WS-FECHA-CORRIDA-EDIT TO RPT-TIT-FECHA.
075500     MOVE WS-NUM-PAGINA TO RPT-TIT-PAGINA.
075600     MOVE WS-LINEA-REPORTE TO WS-FD-RPTFILE.
075700     WRITE WS-FD-RPTFILE AFTER ADVANCING PAGE.
075800
075900     MOVE SPACES TO WS-LINEA-REPORTE.
076000     MOVE WS-LINEA-REPORTE TO WS-FD-RPTFILE.
076100     WRITE WS-FD-RPTFILE AFTER ADVANCING 1.
076200
076300     MOVE SPACES TO WS-LINEA-REPORTE.
076400     MOVE 'TRANSACCIONES ASENTADAS' TO RPT-POST-ETIQUETA.
076500     MOVE WS-CANT-TRANSACC TO RPT-POST-VALOR.
076600     MOVE SPACES TO RPT-POST-BALANCEADO.
076700     MOVE WS-LINEA-REPORTE TO WS-FD-RPTFILE.
076800     WRITE WS-FD-RPTFILE AFTER ADVANCING 1.
076900
077000     MOVE SPACES TO WS-LINEA-REPORTE.
077100     MOVE 'TOTAL DEBITOS' TO RPT-POST-ETIQUETA.
077200     MOVE WS-TOTAL-DEBITOS TO RPT-POST-VALOR.
077300     MOVE WS-LINEA-REPORTE TO WS-FD-RPTFILE.
077400     WRITE WS-FD-RPTFILE AFTER ADVANCING 1.
077500
077600     MOVE SPACES TO WS-LINEA-REPORTE.
077700     MOVE 'TOTAL CREDITOS' TO RPT-POST-ETIQUETA.
077800     MOVE WS-TOTAL-CREDITOS TO RPT-POST-VALOR.
077900     MOVE WS-LINEA-REPORTE TO WS-FD-RPTFILE.
078000     WRITE WS-FD-RPTFILE AFTER ADVANCING 1.
078100
078200     MOVE SPACES TO WS-LINEA-REPORTE.
078300     MOVE 'ESTADO DEL LIBRO' TO RPT-POST-ETIQUETA.
078400     MOVE ZERO TO RPT-POST-VALOR.
078500     IF WS-LIBRO-OK
078600         MOVE 'BALANCEADO' TO RPT-POST-BALANCEADO
078700     ELSE
078800         MOVE 'DESBALANCEADO' TO RPT-POST-BALANCEADO
078900     END-IF.
079000     MOVE WS-LINEA-REPORTE TO WS-FD-RPTFILE.
079100     WRITE WS-FD-RPTFILE AFTER ADVANCING 1.
079200
079300 3300-IMPRIMIR-RESUMEN-FIN.
079400     EXIT.
079500
079600*----------------------------------------------------------------*
079700 3900-CERRAR-ARCHIVOS.
079800
079900     CLOSE STMT-TRANSACC
080000           LIBRO-TRANSACC
080100           LIBRO-ASIENTOS
080200           SAL-REPORTES.
080300
080400 3900-CERRAR-ARCHIVOS-FIN.
080500     EXIT.
