000100******************************************************************
000200* PROGRAM-ID. ACCTBUSC                                           *
000300* AUTHOR.     N. BERGUE                                          *
000400* INSTALLATION. DEPTO. DE SISTEMAS - AREA CONTABLE               *
000500* DATE-WRITTEN. 22/09/1986                                       *
000600* DATE-COMPILED.                                                 *
000700* SECURITY.   CONFIDENCIAL - USO INTERNO                         *
000800*----------------------------------------------------------------*
000900* SUBRUTINA DE BUSQUEDA DE CUENTA EN EL PLAN DE CUENTAS. EL      *
001000* PLAN DE CUENTAS ES CHICO Y SE MANTIENE COMPLETO EN MEMORIA     *
001100* DESDE QUE SE ABRE EL ARCHIVO ACCOUNTS, ASI QUE LA BUSQUEDA ES  *
001200* POR RECORRIDO DE TABLA (SEARCH), NO POR LECTURA DE ARCHIVO.    *
001300* LA LLAMAN LEDGPOST, LEDGANLZ Y LEDGMLR.                        *
001400*----------------------------------------------------------------*
001500*    220986 NBG ALTA INICIAL - BUSCABA EN MAESTRO.VSAM POR CLAVE *  220986
001600*    030789 RGB  SE AGREGA BUSQUEDA POR NOMBRE DE CUENTA         *  030789
001700*    171293 RGB PEDIDO 1187 - DEVUELVE TAMBIEN EL TIPO DE CUENTA *  171293
001800*    140999 CPR  PEDIDO 4471 - CONTROL Y2K, SIN CAMPOS DE FECHA  *  140999
001900*                EN EL MAESTRO, NO REQUIERE CAMBIOS              *
002000*    110602 NBG  PEDIDO 5118 - SE REEMPLAZA LA LECTURA INDEXADA  *  110602
002100*                POR BUSQUEDA EN TABLA; EL PLAN DE CUENTAS PASA  *
002200*                A CARGARSE COMPLETO EN MEMORIA EN EL PROGRAMA   *
002300*                LLAMADOR (YA NO ES VSAM)                        *
002400*----------------------------------------------------------------*
002500 IDENTIFICATION DIVISION.
002600 PROGRAM-ID. ACCTBUSC.
002700 AUTHOR. N. BERGUE.
002800 INSTALLATION. DEPTO. DE SISTEMAS - AREA CONTABLE.
002900 DATE-WRITTEN. 22/09/1986.
003000 DATE-COMPILED.
003100 SECURITY. CONFIDENCIAL - USO INTERNO.
003200*----------------------------------------------------------------*
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     CLASS CLASE-BUSQUEDA IS 'I' 'N'.
003700
003800*----------------------------------------------------------------*
003900 DATA DIVISION.
004000
004100 WORKING-STORAGE SECTION.
004200
004300*----------------------------------------------------------------*
004400 LINKAGE SECTION.
004500*    TABLA DE CUENTAS PASADA POR REFERENCIA DESDE EL LLAMADOR    *
004600 01  LK-TABLA-CUENTAS.
004700     05  LK-CANT-CUENTAS          PIC 9(04) COMP.
004800     05  LK-CUENTA OCCURS 1 TO 500 TIMES
004900                   DEPENDING ON LK-CANT-CUENTAS
005000                   INDEXED BY LK-IX-CUENTA.
005100         10  LK-TAB-ID            PIC 9(05).
005200         10  LK-TAB-NOMBRE        PIC X(30).
005300         10  LK-TAB-TIPO          PIC X(10).
005400         10  LK-TAB-SALDO         PIC S9(08)V99.
005500*   VISTA PLANA DE UNA FILA DE LA TABLA, PARA TRAZAS DE DEPURACION
005600     05  LK-CUENTA-PLANA REDEFINES LK-CUENTA
005700                   PIC X(55) OCCURS 1 TO 500 TIMES
005800                   DEPENDING ON LK-CANT-CUENTAS
005900                   INDEXED BY LK-IX-CUENTA-PLANA.
006000
006100*    CRITERIO Y RESULTADO DE LA BUSQUEDA                         *
006200 01  LK-CRITERIO-BUSQUEDA.
006300     05  LK-CLASE-BUSQUEDA        PIC X(01).
006400         88  LK-BUSCA-POR-ID          VALUE 'I'.
006500         88  LK-BUSCA-POR-NOMBRE      VALUE 'N'.
006600     05  LK-ID-BUSCADO            PIC 9(05).
006700     05  LK-NOMBRE-BUSCADO        PIC X(30).
006800 01  LK-CRITERIO-BUSQUEDA-PLANO REDEFINES LK-CRITERIO-BUSQUEDA
006900                   PIC X(36).
007000
007100 01  LK-RESULTADO-BUSQUEDA.
007200     05  LK-CUENTA-ENCONTRADA     PIC X(01).
007300         88  LK-SE-ENCONTRO           VALUE 'S'.
007400         88  LK-NO-SE-ENCONTRO        VALUE 'N'.
007500     05  LK-RES-ID                PIC 9(05).
007600     05  LK-RES-NOMBRE            PIC X(30).
007700     05  LK-RES-TIPO              PIC X(10).
007800     05  LK-RES-SALDO             PIC S9(08)V99.
007900 01  LK-RESULTADO-BUSQUEDA-PLANO REDEFINES LK-RESULTADO-BUSQUEDA
008000                   PIC X(56).
008100
008200*----------------------------------------------------------------*
008300 PROCEDURE DIVISION USING LK-TABLA-CUENTAS
008400                           LK-CRITERIO-BUSQUEDA
008500                           LK-RESULTADO-BUSQUEDA.
008600*----------------------------------------------------------------*
008700
008800     PERFORM 1000-BUSCAR-CUENTA
008900        THRU 1000-BUSCAR-CUENTA-FIN.
009000
009100     STOP RUN.
009200
009300*----------------------------------------------------------------*
009400 1000-BUSCAR-CUENTA.
009500
009600     SET LK-NO-SE-ENCONTRO TO TRUE.
009700     MOVE ZEROES TO LK-RES-ID LK-RES-SALDO.
009800     MOVE SPACES TO LK-RES-NOMBRE LK-RES-TIPO.
009900
010000     IF LK-CANT-CUENTAS = ZERO
010100         GO TO 1000-BUSCAR-CUENTA-FIN
010200     END-IF.
010300
010400     IF LK-CLASE-BUSQUEDA NOT IS CLASE-BUSQUEDA
010500         GO TO 1000-BUSCAR-CUENTA-FIN
010600     END-IF.
010700
010800     EVALUATE TRUE
010900         WHEN LK-BUSCA-POR-ID
011000              PERFORM 1100-BUSCAR-POR-ID
011100                 THRU 1100-BUSCAR-POR-ID-FIN
011200         WHEN LK-BUSCA-POR-NOMBRE
011300              PERFORM 1200-BUSCAR-POR-NOMBRE
011400                 THRU 1200-BUSCAR-POR-NOMBRE-FIN
011500     END-EVALUATE.
011600
011700 1000-BUSCAR-CUENTA-FIN.
011800     EXIT.
011900
012000*----------------------------------------------------------------*
012100 1100-BUSCAR-POR-ID.
012200
012300     SET LK-IX-CUENTA TO 1.
012400     SEARCH LK-CUENTA
012500         AT END
012600             SET LK-NO-SE-ENCONTRO TO TRUE
012700         WHEN LK-TAB-ID (LK-IX-CUENTA) = LK-ID-BUSCADO
012800             PERFORM 1300-DEVOLVER-CUENTA
012900                THRU 1300-DEVOLVER-CUENTA-FIN
013000     END-SEARCH.
013100
013200 1100-BUSCAR-POR-ID-FIN.
013300     EXIT.
013400
013500*----------------------------------------------------------------*
013600 1200-BUSCAR-POR-NOMBRE.
013700
013800     SET LK-IX-CUENTA TO 1.
013900     SEARCH LK-CUENTA
014000         AT END
014100             SET LK-NO-SE-ENCONTRO TO TRUE
014200         WHEN LK-TAB-NOMBRE (LK-IX-CUENTA) = LK-NOMBRE-BUSCADO
014300             PERFORM 1300-DEVOLVER-CUENTA
014400                THRU 1300-DEVOLVER-CUENTA-FIN
014500     END-SEARCH.
014600
014700 1200-BUSCAR-POR-NOMBRE-FIN.
014800     EXIT.
014900
015000*----------------------------------------------------------------*
015100 1300-DEVOLVER-CUENTA.
015200
015300     SET LK-SE-ENCONTRO TO TRUE.
015400     MOVE LK-TAB-ID     (LK-IX-CUENTA) TO LK-RES-ID.
015500     MOVE LK-TAB-NOMBRE (LK-IX-CUENTA) TO LK-RES-NOMBRE.
015600     MOVE LK-TAB-TIPO   (LK-IX-CUENTA) TO LK-RES-TIPO.
015700     MOVE LK-TAB-SALDO  (LK-IX-CUENTA) TO LK-RES-SALDO.
015800
015900 1300-DEVOLVER-CUENTA-FIN.
016000     EXIT.
016100
016200*----------------------------------------------------------------*
016300
016400 EXIT PROGRAM.
