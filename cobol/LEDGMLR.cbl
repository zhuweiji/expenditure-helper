000100******************************************************************
000200* PROGRAM-ID. LEDGMLR                                            *
000300* AUTHOR.     R. GARCIA                                          *
000400* INSTALLATION. DEPTO. DE SISTEMAS - AREA CONTABLE               *
000500* DATE-WRITTEN. 05/03/2001                                       *
000600* DATE-COMPILED.                                                 *
000700* SECURITY.   CONFIDENCIAL - USO INTERNO                         *
000800*----------------------------------------------------------------*
000900* IMPRIME EL LIBRO MENSUAL: TODAS LAS PARTIDAS ASENTADAS,        *
001000* AGRUPADAS POR MES (EL MES MAS RECIENTE PRIMERO) Y DENTRO DE    *
001100* CADA MES POR CUENTA, CON EL DETALLE DE CADA PARTIDA Y LOS      *
001200* TOTALES DEBE/HABER DE CADA CUENTA AL PIE DE SU GRUPO.          *
001300* CRUZA TRANFILE (CABECERAS) CON ENTRYFIL (PARTIDAS) POR EL      *
001400* NUMERO DE TRANSACCION.                                         *
001500*----------------------------------------------------------------*
001600*    050301 NBG  ALTA INICIAL - PEDIDO 5118, LIBRO MENSUAL CON   *  050301
001700*                QUIEBRE DE MES Y CUENTA                         *
001800*    180602 RGB  SE AGREGA EL NOMBRE DEL MES EN EL ENCABEZADO    *  180602
001900*                (ANTES SOLO SALIA AAAA-MM)                      *
002000*----------------------------------------------------------------*
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID. LEDGMLR.
002300 AUTHOR. R. GARCIA.
002400 INSTALLATION. DEPTO. DE SISTEMAS - AREA CONTABLE.
002500 DATE-WRITTEN. 05/03/2001.
002600 DATE-COMPILED.
002700 SECURITY. CONFIDENCIAL - USO INTERNO.
002800*----------------------------------------------------------------*
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300
003400 INPUT-OUTPUT SECTION.
003500
003600 FILE-CONTROL.
003700
003800     SELECT PLAN-CUENTAS
003900         ASSIGN TO 'ACCOUNTS'
004000         ORGANIZATION IS LINE SEQUENTIAL
004100         FILE STATUS IS FS-CUENTAS.
004200
004300     SELECT LIBRO-TRANSACC
004400         ASSIGN TO 'TRANFILE'
004500         ORGANIZATION IS LINE SEQUENTIAL
004600         FILE STATUS IS FS-TRANSACC.
004700
004800     SELECT LIBRO-ASIENTOS
004900         ASSIGN TO 'ENTRYFIL'
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS FS-ASIENTOS.
005200
005300     SELECT SAL-REPORTES
005400         ASSIGN TO 'RPTFILE'
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS FS-REPORTES.
005700
005800*----------------------------------------------------------------*
005900 DATA DIVISION.
006000
006100 FILE SECTION.
006200
006300 FD  PLAN-CUENTAS.
006400     COPY ACCTMST.
006500
006600 FD  LIBRO-TRANSACC.
006700     COPY LEDGTXN.
006800
006900 FD  LIBRO-ASIENTOS.
007000     COPY LEDGENT.
007100
007200 FD  SAL-REPORTES.
007300 01  WS-FD-RPTFILE                        PIC X(132).
007400
007500*----------------------------------------------------------------*
007600 WORKING-STORAGE SECTION.
007700*----------------------------------------------------------------*
007800     COPY RPTLINES.
007900
008000 01  WS-ARCHIVOS-STATUS.
008100     05  FS-CUENTAS                       PIC X(02).
008200         88  FS-CUENTAS-OK                    VALUE '00'.
008300         88  FS-CUENTAS-EOF                   VALUE '10'.
008400     05  FS-TRANSACC                      PIC X(02).
008500         88  FS-TRANSACC-OK                   VALUE '00'.
008600         88  FS-TRANSACC-EOF                  VALUE '10'.
008700     05  FS-ASIENTOS                      PIC X(02).
008800         88  FS-ASIENTOS-OK                   VALUE '00'.
008900         88  FS-ASIENTOS-EOF                  VALUE '10'.
009000     05  FS-REPORTES                      PIC X(02).
009100         88  FS-REPORTES-OK                   VALUE '00'.
009200
009300*----------------------------------------------------------------*
009400*    PLAN DE CUENTAS EN MEMORIA (PARA NOMBRE Y TIPO DE CUENTA)   *
009500*----------------------------------------------------------------*
009600 01  WS-TABLA-CUENTAS.
009700     05  WS-CANT-CUENTAS                  PIC 9(04) COMP
009800                                           VALUE ZERO.
009900     05  WS-CUENTA OCCURS 1 TO 500 TIMES
010000                   DEPENDING ON WS-CANT-CUENTAS
010100                   INDEXED BY WS-IX-CTA.
010200         10  WS-TAB-ID                     PIC 9(05).
010300         10  WS-TAB-NOMBRE                 PIC X(30).
010400         10  WS-TAB-TIPO                   PIC X(10).
010500         10  WS-TAB-SALDO                  PIC S9(08)V99.
010600
010700 01  WS-CRITERIO-BUSQUEDA.
010800     05  WS-CLASE-BUSQUEDA                 PIC X(01) VALUE 'I'.
010900         88  WS-BUSCA-POR-ID                   VALUE 'I'.
011000     05  WS-ID-BUSCADO                     PIC 9(05).
011100     05  WS-NOMBRE-BUSCADO                 PIC X(30).
011200
011300 01  WS-RESULTADO-BUSQUEDA.
011400     05  WS-CUENTA-ENCONTRADA              PIC X(01).
011500         88  WS-SE-ENCONTRO                    VALUE 'S'.
011600         88  WS-NO-SE-ENCONTRO                 VALUE 'N'.
011700     05  WS-RES-ID                         PIC 9(05).
011800     05  WS-RES-NOMBRE                     PIC X(30).
011900     05  WS-RES-TIPO                       PIC X(10).
012000     05  WS-RES-SALDO                      PIC S9(08)V99.
012100
012200*----------------------------------------------------------------*
012300*    TABLA DE CABECERAS DE TRANSACCION (TRANFILE EN MEMORIA)     *
012400*----------------------------------------------------------------*
012500 01  WS-TABLA-TRANSACC.
012600     05  WS-CANT-TRANSACC                 PIC 9(05) COMP
012700                                           VALUE ZERO.
012800     05  WS-TRANSACC OCCURS 1 TO 5000 TIMES
012900                     DEPENDING ON WS-CANT-TRANSACC
013000                     INDEXED BY WS-IX-TX.
013100         10  WS-TX-ID                      PIC 9(07).
013200         10  WS-TX-DESC                    PIC X(40).
013300         10  WS-TX-FECHA                   PIC X(10).
013400
013500*----------------------------------------------------------------*
013600*    TABLA DE DETALLE DE LIBRO, UNA FILA POR PARTIDA A IMPRIMIR, *
013700*    YA CON EL NOMBRE/TIPO DE CUENTA Y EL MES RESUELTOS          *
013800*----------------------------------------------------------------*
013900 01  WS-TABLA-DETALLE.
014000     05  WS-CANT-DETALLE                  PIC 9(05) COMP
014100                                           VALUE ZERO.
014200     05  WS-DETALLE OCCURS 1 TO 8000 TIMES
014300                    DEPENDING ON WS-CANT-DETALLE
014400                    INDEXED BY WS-IX-DET.
014500         10  WS-DET-MES                    PIC X(07).
014600         10  WS-DET-CTA-NOMBRE             PIC X(30).
014700         10  WS-DET-CTA-TIPO               PIC X(10).
014800         10  WS-DET-FECHA                  PIC X(10).
014900         10  WS-DET-DESC                   PIC X(40).
015000         10  WS-DET-TIPO-ASIENTO           PIC X(06).
015100         10  WS-DET-IMPORTE                PIC S9(08)V99.
015200         10  WS-DET-ORDEN                  PIC 9(07) COMP.
015300 01  WS-DET-TEMP.
015400     05  WS-DT-MES                         PIC X(07).
015500     05  WS-DT-CTA-NOMBRE                  PIC X(30).
015600     05  WS-DT-CTA-TIPO                    PIC X(10).
015700     05  WS-DT-FECHA                       PIC X(10).
015800     05  WS-DT-DESC                        PIC X(40).
015900     05  WS-DT-TIPO-ASIENTO                PIC X(06).
016000     05  WS-DT-IMPORTE                     PIC S9(08)V99.
016100     05  WS-DT-ORDEN                       PIC 9(07) COMP.
016200
016300*----------------------------------------------------------------*
016400*    TABLA DE NOMBRES DE MES PARA EL ENCABEZADO DE QUIEBRE       *
016500*----------------------------------------------------------------*
016600 01  WS-TABLA-NOMBRE-MES.
016700     05  FILLER                       PIC X(10) VALUE 'JANUARY'.
016800     05  FILLER                       PIC X(10) VALUE 'FEBRUARY'.
016900     05  FILLER                       PIC X(10) VALUE 'MARCH'.
017000     05  FILLER                       PIC X(10) VALUE 'APRIL'.
017100     05  FILLER                       PIC X(10) VALUE 'MAY'.
017200     05  FILLER                       PIC X(10) VALUE 'JUNE'.
017300     05  FILLER                       PIC X(10) VALUE 'JULY'.
017400     05  FILLER                       PIC X(10) VALUE 'AUGUST'.
017500     05  FILLER                       PIC X(10) VALUE 'SEPTEMBER'.
017600     05  FILLER                       PIC X(10) VALUE 'OCTOBER'.
017700     05  FILLER                       PIC X(10) VALUE 'NOVEMBER'.
017800     05  FILLER                       PIC X(10) VALUE 'DECEMBER'.
017900 01  WS-TABLA-NOMBRE-MES-R REDEFINES WS-TABLA-NOMBRE-MES.
018000     05  WS-NOMBRE-MES OCCURS 12 TIMES
018100                       INDEXED BY WS-IX-NOMMES  PIC X(10).
018200
018300*----------------------------------------------------------------*
018400*    CAMPOS DE CONTROL DE QUIEBRE Y ACUMULADORES                 *
018500*----------------------------------------------------------------*
018600 01  WS-MES-ANTERIOR                   PIC X(07) VALUE SPACES.
018700 01  WS-CTA-ANTERIOR                   PIC X(30) VALUE SPACES.
018800 01  WS-PRIMERA-FILA                   PIC X(01) VALUE 'S'.
018900     88  WS-ES-PRIMERA-FILA                VALUE 'S'.
019000     88  WS-NO-ES-PRIMERA-FILA             VALUE 'N'.
019100 01  WS-ACUM-DEBE                      PIC S9(09)V99 VALUE ZERO.
019200 01  WS-ACUM-HABER                     PIC S9(09)V99 VALUE ZERO.
019300 01  WS-MES-NUM-HEADING                PIC 9(02).
019400
019500 77  WS-IX-A                           PIC 9(05) COMP.
019600 77  WS-IX-B                           PIC 9(05) COMP.
019700 77  WS-NUM-PAGINA                     PIC 9(04) COMP VALUE 1.
019800
019900 01  WS-FECHA-CORRIDA.
020000     05  WS-FC-ANIO                        PIC 9(04).
020100     05  WS-FC-MES                         PIC 9(02).
020200     05  WS-FC-DIA                         PIC 9(02).
020300 01  WS-FECHA-CORRIDA-EDIT.
020400     05  WS-FCE-ANIO                       PIC 9(04).
020500     05  FILLER                            PIC X VALUE '-'.
020600     05  WS-FCE-MES                        PIC 9(02).
020700     05  FILLER                            PIC X VALUE '-'.
020800     05  WS-FCE-DIA                        PIC 9(02).
020900
021000 01  WS-TITULO-QUIEBRE-MES.
021100     05  WS-TQM-NOMBRE                     PIC X(10).
021200     05  FILLER                            PIC X(01) VALUE SPACE.
021300     05  WS-TQM-ANIO                        PIC X(04).
021400
021500*----------------------------------------------------------------*
021600 PROCEDURE DIVISION.
021700*----------------------------------------------------------------*
021800
021900     PERFORM 1000-INICIAR-PROGRAMA
022000        THRU 1000-INICIAR-PROGRAMA-FIN.
022100
022200     PERFORM 2000-CARGAR-ASIENTOS
022300        THRU 2000-CARGAR-ASIENTOS-FIN
022400        UNTIL FS-ASIENTOS-EOF.
022500
022600     PERFORM 3000-ORDENAR-DETALLE
022700        THRU 3000-ORDENAR-DETALLE-FIN.
022800
022900     PERFORM 4000-IMP-REPORTE-MENSUAL-LIBRO
023000        THRU 4000-IMP-REPORTE-MENSUAL-LIBRO-FIN.
023100
023200     PERFORM 9000-CERRAR-ARCHIVOS
023300        THRU 9000-CERRAR-ARCHIVOS-FIN.
023400
023500     STOP RUN.
023600
023700*----------------------------------------------------------------*
023800 1000-INICIAR-PROGRAMA.
023900
024000     OPEN INPUT  PLAN-CUENTAS.
024100     IF NOT FS-CUENTAS-OK
024200         DISPLAY 'ERROR AL ABRIR EL ARCHIVO ACCOUNTS'
024300         STOP RUN
024400     END-IF.
024500
024600     PERFORM 1100-CARGAR-PLAN-CUENTAS
024700        THRU 1100-CARGAR-PLAN-CUENTAS-FIN.
024800
024900     CLOSE PLAN-CUENTAS.
025000
025100     OPEN INPUT  LIBRO-TRANSACC.
025200     IF NOT FS-TRANSACC-OK
025300         DISPLAY 'ERROR AL ABRIR EL ARCHIVO TRANFILE'
025400         STOP RUN
025500     END-IF.
025600
025700     PERFORM 1200-CARGAR-TRANSACCIONES
025800        THRU 1200-CARGAR-TRANSACCIONES-FIN.
025900
026000     CLOSE LIBRO-TRANSACC.
026100
026200     OPEN INPUT  LIBRO-ASIENTOS.
026300     IF NOT FS-ASIENTOS-OK
026400         DISPLAY 'ERROR AL ABRIR EL ARCHIVO ENTRYFIL'
026500         STOP RUN
026600     END-IF.
026700
026800     OPEN EXTEND SAL-REPORTES.                                      110602
026900     IF NOT FS-REPORTES-OK
027000         DISPLAY 'ERROR AL ABRIR EL ARCHIVO RPTFILE'
027100         STOP RUN
027200     END-IF.
027300
027400     ACCEPT WS-FECHA-CORRIDA FROM DATE YYYYMMDD.
027500     MOVE WS-FC-ANIO TO WS-FCE-ANIO.
027600     MOVE WS-FC-MES  TO WS-FCE-MES.
027700     MOVE WS-FC-DIA  TO WS-FCE-DIA.
027800
027900     SET WS-BUSCA-POR-ID TO TRUE.
028000
028100     READ LIBRO-ASIENTOS.
028200
028300 1000-INICIAR-PROGRAMA-FIN.
028400     EXIT.
028500
028600 1100-CARGAR-PLAN-CUENTAS.
028700
028800     READ PLAN-CUENTAS.
028900     PERFORM 1110-ARMAR-FILA-CUENTA
029000        THRU 1110-ARMAR-FILA-CUENTA-FIN
029100        UNTIL FS-CUENTAS-EOF.
029200
029300 1100-CARGAR-PLAN-CUENTAS-FIN.
029400     EXIT.
029500
029600 1110-ARMAR-FILA-CUENTA.
029700
029800     ADD 1 TO WS-CANT-CUENTAS.
029900     SET WS-IX-CTA TO WS-CANT-CUENTAS.
030000     MOVE AC-ID      TO WS-TAB-ID      (WS-IX-CTA).
030100     MOVE AC-NAME    TO WS-TAB-NOMBRE  (WS-IX-CTA).
030200     MOVE AC-TYPE    TO WS-TAB-TIPO    (WS-IX-CTA).
030300     MOVE AC-BALANCE TO WS-TAB-SALDO   (WS-IX-CTA).
030400     READ PLAN-CUENTAS.
030500
030600 1110-ARMAR-FILA-CUENTA-FIN.
030700     EXIT.
030800
030900 1200-CARGAR-TRANSACCIONES.
031000
031100     READ LIBRO-TRANSACC.
031200     PERFORM 1210-ARMAR-FILA-TRANSACC
031300        THRU 1210-ARMAR-FILA-TRANSACC-FIN
031400        UNTIL FS-TRANSACC-EOF.
031500
031600 1200-CARGAR-TRANSACCIONES-FIN.
031700     EXIT.
031800
031900 1210-ARMAR-FILA-TRANSACC.
032000
032100     ADD 1 TO WS-CANT-TRANSACC.
032200     SET WS-IX-TX TO WS-CANT-TRANSACC.
032300     MOVE TX-ID    TO WS-TX-ID    (WS-IX-TX).
032400     MOVE TX-DESC  TO WS-TX-DESC  (WS-IX-TX).
032500     MOVE TX-DATE  TO WS-TX-FECHA (WS-IX-TX).
032600     READ LIBRO-TRANSACC.
032700
032800 1210-ARMAR-FILA-TRANSACC-FIN.
032900     EXIT.
033000
033100*----------------------------------------------------------------*
033200*    POR CADA PARTIDA DE ENTRYFIL SE BUSCA SU TRANSACCION Y SU   *
033300*    CUENTA, Y SE ARMA UNA FILA DE DETALLE YA RESUELTA           *
033400*----------------------------------------------------------------*
033500 2000-CARGAR-ASIENTOS.
033600
033700     MOVE EN-ACCT-ID TO WS-ID-BUSCADO.
033800     CALL 'ACCTBUSC' USING WS-TABLA-CUENTAS
033900                            WS-CRITERIO-BUSQUEDA
034000                            WS-RESULTADO-BUSQUEDA.
034100
034200     SET WS-IX-TX TO 1.
034300     SEARCH WS-TRANSACC
034400         AT END
034500             CONTINUE
034600         WHEN WS-TX-ID (WS-IX-TX) = EN-TXN-ID
034700             PERFORM 2100-ARMAR-FILA-DETALLE
034800                THRU 2100-ARMAR-FILA-DETALLE-FIN
034900     END-SEARCH.
035000
035100     READ LIBRO-ASIENTOS.
035200
035300 2000-CARGAR-ASIENTOS-FIN.
035400     EXIT.
035500
035600 2100-ARMAR-FILA-DETALLE.
035700
035800     ADD 1 TO WS-CANT-DETALLE.
035900     SET WS-IX-DET TO WS-CANT-DETALLE.
036000     MOVE WS-TX-FECHA (WS-IX-TX) (1:7) TO WS-DET-MES (WS-IX-DET).
036100     MOVE WS-RES-NOMBRE                TO
036200          WS-DET-CTA-NOMBRE (WS-IX-DET).
036300     MOVE WS-RES-TIPO                  TO
036400          WS-DET-CTA-TIPO (WS-IX-DET).
036500     MOVE WS-TX-FECHA (WS-IX-TX)       TO
036600          WS-DET-FECHA (WS-IX-DET).
036700     MOVE WS-TX-DESC (WS-IX-TX)        TO
036800          WS-DET-DESC (WS-IX-DET).
036900     MOVE EN-TYPE                      TO
037000          WS-DET-TIPO-ASIENTO (WS-IX-DET).
037100     MOVE EN-AMOUNT                    TO
037200          WS-DET-IMPORTE (WS-IX-DET).
037300     MOVE EN-ID                        TO
037400          WS-DET-ORDEN (WS-IX-DET).
037500
037600 2100-ARMAR-FILA-DETALLE-FIN.
037700     EXIT.
037800
037900*----------------------------------------------------------------*
038000*    ORDEN DE BURBUJA: MES DESCENDENTE, CUENTA ASCENDENTE Y      *
038100*    DENTRO DE LA CUENTA EN EL ORDEN EN QUE SE ASENTARON         *
038200*----------------------------------------------------------------*
038300 3000-ORDENAR-DETALLE.
038400
038500     IF WS-CANT-DETALLE > 1
038600         PERFORM 3010-PASADA-DETALLE
038700            THRU 3010-PASADA-DETALLE-FIN
038800            VARYING WS-IX-A FROM 1 BY 1
038900            UNTIL WS-IX-A >= WS-CANT-DETALLE
039000     END-IF.
039100
039200 3000-ORDENAR-DETALLE-FIN.
039300     EXIT.
039400
039500 3010-PASADA-DETALLE.
039600
039700     PERFORM 3020-COMPARAR-DETALLE
039800        THRU 3020-COMPARAR-DETALLE-FIN
039900        VARYING WS-IX-B FROM 1 BY 1
040000        UNTIL WS-IX-B > WS-CANT-DETALLE - WS-IX-A.
040100
040200 3010-PASADA-DETALLE-FIN.
040300     EXIT.
040400
040500 3020-COMPARAR-DETALLE.
040600
040700     IF WS-DET-MES (WS-IX-B) < WS-DET-MES (WS-IX-B + 1)
040800         PERFORM 3030-INTERCAMBIAR-DETALLE
040900            THRU 3030-INTERCAMBIAR-DETALLE-FIN
041000     ELSE
041100         IF WS-DET-MES (WS-IX-B) = WS-DET-MES (WS-IX-B + 1)
041200             IF WS-DET-CTA-NOMBRE (WS-IX-B) >
041300                WS-DET-CTA-NOMBRE (WS-IX-B + 1)
041400                 PERFORM 3030-INTERCAMBIAR-DETALLE
041500                    THRU 3030-INTERCAMBIAR-DETALLE-FIN
041600             ELSE
041700                 IF WS-DET-CTA-NOMBRE (WS-IX-B) =
041800                    WS-DET-CTA-NOMBRE (WS-IX-B + 1)
041900                    AND WS-DET-ORDEN (WS-IX-B) >
042000                        WS-DET-ORDEN (WS-IX-B + 1)
042100                     PERFORM 3030-INTERCAMBIAR-DETALLE
042200                        THRU 3030-INTERCAMBIAR-DETALLE-FIN
042300                 END-IF
042400             END-IF
042500         END-IF
042600     END-IF.
042700
042800 3020-COMPARAR-DETALLE-FIN.
042900     EXIT.
043000
043100 3030-INTERCAMBIAR-DETALLE.
043200
043300     MOVE WS-DETALLE (WS-IX-B)     TO WS-DET-TEMP.
043400     MOVE WS-DETALLE (WS-IX-B + 1) TO WS-DETALLE (WS-IX-B).
043500     MOVE WS-DET-TEMP              TO WS-DETALLE (WS-IX-B + 1).
043600
043700 3030-INTERCAMBIAR-DETALLE-FIN.
043800     EXIT.
043900
044000*----------------------------------------------------------------*
044100*    IMPRESION CON QUIEBRE DE MES Y DE CUENTA                    *
044200*----------------------------------------------------------------*
044300 4000-IMP-REPORTE-MENSUAL-LIBRO.
044400
044500     MOVE SPACES TO WS-LINEA-REPORTE.
044600     MOVE 'LEDGMLR' TO RPT-TIT-PROGRAMA.
044700     MOVE 'LIBRO MENSUAL' TO RPT-TIT-NOMBRE.
044800     MOVE WS-FECHA-CORRIDA-EDIT TO RPT-TIT-FECHA.
044900     MOVE WS-NUM-PAGINA TO RPT-TIT-PAGINA.
045000     MOVE WS-LINEA-REPORTE TO WS-FD-RPTFILE.
045100     WRITE WS-FD-RPTFILE AFTER ADVANCING PAGE.
045200
045300     SET WS-ES-PRIMERA-FILA TO TRUE.
045400
045500     IF WS-CANT-DETALLE > ZERO
045600         PERFORM 4010-IMP-FILA-DETALLE
045700            THRU 4010-IMP-FILA-DETALLE-FIN
045800            VARYING WS-IX-A FROM 1 BY 1
045900            UNTIL WS-IX-A > WS-CANT-DETALLE
046000     END-IF.
046100
046200     IF NOT WS-ES-PRIMERA-FILA
046300         PERFORM 4040-IMP-TOTALES-CUENTA
046400            THRU 4040-IMP-TOTALES-CUENTA-FIN
046500     END-IF.
046600
046700 4000-IMP-REPORTE-MENSUAL-LIBRO-FIN.
046800     EXIT.
046900
047000 4010-IMP-FILA-DETALLE.
047100
047200     IF WS-ES-PRIMERA-FILA
047300         PERFORM 4020-IMP-QUIEBRE-MES
047400            THRU 4020-IMP-QUIEBRE-MES-FIN
047500         PERFORM 4030-IMP-QUIEBRE-CUENTA
047600            THRU 4030-IMP-QUIEBRE-CUENTA-FIN
047700         SET WS-NO-ES-PRIMERA-FILA TO TRUE
047800     ELSE
047900         IF WS-DET-MES (WS-IX-A) NOT = WS-MES-ANTERIOR
048000             PERFORM 4040-IMP-TOTALES-CUENTA
048100                THRU 4040-IMP-TOTALES-CUENTA-FIN
048200             PERFORM 4020-IMP-QUIEBRE-MES
048300                THRU 4020-IMP-QUIEBRE-MES-FIN
048400             PERFORM 4030-IMP-QUIEBRE-CUENTA
048500                THRU 4030-IMP-QUIEBRE-CUENTA-FIN
048600         ELSE
048700             IF WS-DET-CTA-NOMBRE (WS-IX-A) NOT = WS-CTA-ANTERIOR
048800                 PERFORM 4040-IMP-TOTALES-CUENTA
048900                    THRU 4040-IMP-TOTALES-CUENTA-FIN
049000                 PERFORM 4030-IMP-QUIEBRE-CUENTA
049100                    THRU 4030-IMP-QUIEBRE-CUENTA-FIN
049200             END-IF
049300         END-IF
049400     END-IF.
049500
049600     MOVE SPACES TO WS-LINEA-REPORTE.
049700     MOVE WS-DET-FECHA (WS-IX-A)        TO RPT-LIBRO-FECHA.
049800     MOVE WS-DET-DESC (WS-IX-A)         TO RPT-LIBRO-DESC.
049900     MOVE WS-DET-TIPO-ASIENTO (WS-IX-A) TO RPT-LIBRO-TIPO.
050000     MOVE WS-DET-IMPORTE (WS-IX-A)      TO RPT-LIBRO-IMPORTE.
050100     MOVE WS-LINEA-REPORTE TO WS-FD-RPTFILE.
050200     WRITE WS-FD-RPTFILE AFTER ADVANCING 1.
050300
050400     IF WS-DET-TIPO-ASIENTO (WS-IX-A) = 'DEBIT '
050500         ADD WS-DET-IMPORTE (WS-IX-A) TO WS-ACUM-DEBE
050600     ELSE
050700         ADD WS-DET-IMPORTE (WS-IX-A) TO WS-ACUM-HABER
050800     END-IF.
050900
051000 4010-IMP-FILA-DETALLE-FIN.
051100     EXIT.
051200
051300 4020-IMP-QUIEBRE-MES.
051400
051500     MOVE WS-DET-MES (WS-IX-A) TO WS-MES-ANTERIOR.
051600     MOVE WS-DET-MES (WS-IX-A) (6:2) TO WS-MES-NUM-HEADING.
051700     SET WS-IX-NOMMES TO WS-MES-NUM-HEADING.
051800     MOVE WS-NOMBRE-MES (WS-IX-NOMMES) TO WS-TQM-NOMBRE.
051900     MOVE WS-DET-MES (WS-IX-A) (1:4)   TO WS-TQM-ANIO.
052000
052100     ADD 1 TO WS-NUM-PAGINA.
052200     MOVE SPACES TO WS-LINEA-REPORTE.
052300     MOVE 'LEDGMLR' TO RPT-TIT-PROGRAMA.
052400     MOVE 'LIBRO MENSUAL' TO RPT-TIT-NOMBRE.
052500     MOVE WS-FECHA-CORRIDA-EDIT TO RPT-TIT-FECHA.
052600     MOVE WS-NUM-PAGINA TO RPT-TIT-PAGINA.
052700     MOVE WS-LINEA-REPORTE TO WS-FD-RPTFILE.
052800     WRITE WS-FD-RPTFILE AFTER ADVANCING PAGE.
052900
053000     MOVE SPACES TO WS-LINEA-REPORTE.
053100     MOVE WS-TITULO-QUIEBRE-MES TO RPT-LIBRO-MES-TITULO.
053200     MOVE WS-LINEA-REPORTE TO WS-FD-RPTFILE.
053300     WRITE WS-FD-RPTFILE AFTER ADVANCING 1.
053400
053500 4020-IMP-QUIEBRE-MES-FIN.
053600     EXIT.
053700
053800 4030-IMP-QUIEBRE-CUENTA.
053900
054000     MOVE WS-DET-CTA-NOMBRE (WS-IX-A) TO WS-CTA-ANTERIOR.
054100     MOVE ZERO TO WS-ACUM-DEBE WS-ACUM-HABER.
054200
054300     MOVE SPACES TO WS-LINEA-REPORTE.
054400     MOVE WS-DET-CTA-NOMBRE (WS-IX-A) TO RPT-LIBRO-CTA-NOMBRE.
054500     MOVE WS-DET-CTA-TIPO (WS-IX-A)   TO RPT-LIBRO-CTA-TIPO.
054600     MOVE WS-LINEA-REPORTE TO WS-FD-RPTFILE.
054700     WRITE WS-FD-RPTFILE AFTER ADVANCING 2.
054800
054900 4030-IMP-QUIEBRE-CUENTA-FIN.
055000     EXIT.
055100
055200 4040-IMP-TOTALES-CUENTA.
055300
055400     MOVE SPACES TO WS-LINEA-REPORTE.
055500     MOVE WS-ACUM-DEBE  TO RPT-LIBRO-TOT-DEBE.
055600     MOVE WS-ACUM-HABER TO RPT-LIBRO-TOT-HABER.
055700     MOVE WS-LINEA-REPORTE TO WS-FD-RPTFILE.
055800     WRITE WS-FD-RPTFILE AFTER ADVANCING 1.
055900
056000 4040-IMP-TOTALES-CUENTA-FIN.
056100     EXIT.
056200
056300*----------------------------------------------------------------*
056400 9000-CERRAR-ARCHIVOS.
056500
056600     CLOSE LIBRO-ASIENTOS
056700           SAL-REPORTES.
056800
056900 9000-CERRAR-ARCHIVOS-FIN.
057000     EXIT.
