000100******************************************************************
000200* PROGRAM-ID. VALFECHA                                           *
000300* AUTHOR.     R. BALSIMELLI                                      *
000400* INSTALLATION. DEPTO. DE SISTEMAS - AREA CONTABLE               *
000500* DATE-WRITTEN. 10/04/1984                                       *
000600* DATE-COMPILED.                                                 *
000700* SECURITY.   CONFIDENCIAL - USO INTERNO                         *
000800*----------------------------------------------------------------*
000900* SUBRUTINA DE VALIDACION DE FECHA, FORMATO AAAA-MM-DD.          *
001000* LLAMADA POR LOS PROGRAMAS DEL LIBRO DE GASTOS PARA DESCARTAR   *
001100* RENGLONES DE RESUMEN CON FECHA INVALIDA ANTES DE ASENTARLOS.   *
001200*----------------------------------------------------------------*
001300*    100484 RGB  ALTA INICIAL - VALIDA FECHA DD/MM/AAAA          *  100484
001400*    220686 RGB  SE AGREGA CONTROL DE ANIO BISIESTO              *  220686
001500*    151190 NBG  SE INVIERTE EL FORMATO A AAAA-MM-DD (STD LIBRO) *  151190
001600*    140399 CPR  PEDIDO 4471 - CONTROL Y2K, SE ACEPTA ANIO 00-99 *  140399
001700*                SOLO SI VIENE EN WS-ENT-ANIO DE 4 POSICIONES    *
001800*    090601 NBG  PEDIDO 5022 - SE ARMA LA RUTINA COMPLETA, ANTES *  090601
001900*                QUEDABA COMO BORRADOR (STUB) SIN CUERPO         *
002000*----------------------------------------------------------------*
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID. VALFECHA.
002300 AUTHOR. R. BALSIMELLI.
002400 INSTALLATION. DEPTO. DE SISTEMAS - AREA CONTABLE.
002500 DATE-WRITTEN. 10/04/1984.
002600 DATE-COMPILED.
002700 SECURITY. CONFIDENCIAL - USO INTERNO.
002800*----------------------------------------------------------------*
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     UPSI-0 ON  STATUS IS WS-TRAZA-ACTIVA
003300     UPSI-0 OFF STATUS IS WS-TRAZA-INACTIVA.
003400
003500*----------------------------------------------------------------*
003600 DATA DIVISION.
003700
003800 WORKING-STORAGE SECTION.
003900 77  WS-DIAS-EN-MES               PIC 9(02) COMP.
004000 77  WS-ANIO-NUM                  PIC 9(04) COMP.
004100 77  WS-MES-NUM                   PIC 9(02) COMP.
004200 77  WS-DIA-NUM                   PIC 9(02) COMP.
004300 77  WS-RESIDUO-4                 PIC 9(02) COMP.
004400 77  WS-RESIDUO-100               PIC 9(02) COMP.
004500 77  WS-RESIDUO-400               PIC 9(03) COMP.
004600
004700 01  WS-TABLA-DIAS-POR-MES.
004800     05  FILLER  PIC 9(02) VALUE 31.
004900     05  FILLER  PIC 9(02) VALUE 28.
005000     05  FILLER  PIC 9(02) VALUE 31.
005100     05  FILLER  PIC 9(02) VALUE 30.
005200     05  FILLER  PIC 9(02) VALUE 31.
005300     05  FILLER  PIC 9(02) VALUE 30.
005400     05  FILLER  PIC 9(02) VALUE 31.
005500     05  FILLER  PIC 9(02) VALUE 31.
005600     05  FILLER  PIC 9(02) VALUE 30.
005700     05  FILLER  PIC 9(02) VALUE 31.
005800     05  FILLER  PIC 9(02) VALUE 30.
005900     05  FILLER  PIC 9(02) VALUE 31.
006000 01  WS-TABLA-DIAS-POR-MES-R REDEFINES WS-TABLA-DIAS-POR-MES.
006100     05  WS-DIAS-MES OCCURS 12 TIMES
006200                     INDEXED BY WS-IX-MES    PIC 9(02).
006300
006400*----------------------------------------------------------------*
006500 LINKAGE SECTION.
006600 01  LK-VAL-FECHA.
006700     05  LK-ENTRADA.
006800         10  LK-FEC-I.
006900             15  LK-AAAA-I               PIC X(04).
007000             15  LK-MM-I                 PIC X(02).
007100             15  LK-DD-I                 PIC X(02).
007200         10  LK-FEC-I-PLANA REDEFINES LK-FEC-I
007300                                     PIC X(08).
007400     05  LK-SALIDA.
007500         10  LK-VALIDACION-O             PIC X(01).
007600             88  LK-FECHA-VALIDA             VALUE 'S'.
007700             88  LK-FECHA-INVALIDA           VALUE 'N'.
007800         10  LK-MOTIVO-ERROR-O.
007900             15  LK-COD-ERROR-O          PIC X(20).
008000             15  LK-DES-ERROR-O          PIC X(60).
008100         10  LK-MOTIVO-ERROR-PLANO REDEFINES LK-MOTIVO-ERROR-O
008200                                     PIC X(80).
008300
008400*----------------------------------------------------------------*
008500 PROCEDURE DIVISION USING LK-VAL-FECHA.
008600*----------------------------------------------------------------*
008700
008800     PERFORM 1000-VALIDAR-FECHA
008900        THRU 1000-VALIDAR-FECHA-FIN.
009000
009100     STOP RUN.
009200
009300*----------------------------------------------------------------*
009400 1000-VALIDAR-FECHA.
009500
009600     SET LK-FECHA-VALIDA TO TRUE.
009700     MOVE SPACES TO LK-MOTIVO-ERROR-O.
009800
009900     IF LK-AAAA-I NOT NUMERIC OR
010000        LK-MM-I   NOT NUMERIC OR
010100        LK-DD-I   NOT NUMERIC
010200         SET LK-FECHA-INVALIDA TO TRUE
010300         MOVE 'FEC-NO-NUMERICA' TO LK-COD-ERROR-O
010400         MOVE 'LA FECHA DEL RENGLON NO ES NUMERICA'
010500                                TO LK-DES-ERROR-O
010600         GO TO 1000-VALIDAR-FECHA-FIN
010700     END-IF.
010800
010900     MOVE LK-AAAA-I TO WS-ANIO-NUM.
011000     MOVE LK-MM-I   TO WS-MES-NUM.
011100     MOVE LK-DD-I   TO WS-DIA-NUM.
011200
011300     IF WS-MES-NUM < 1 OR WS-MES-NUM > 12
011400         SET LK-FECHA-INVALIDA TO TRUE
011500         MOVE 'FEC-MES-INVALIDO' TO LK-COD-ERROR-O
011600         MOVE 'EL MES DE LA FECHA ESTA FUERA DE RANGO'
011700                                TO LK-DES-ERROR-O
011800         GO TO 1000-VALIDAR-FECHA-FIN
011900     END-IF.
012000
012100     IF WS-DIA-NUM < 1
012200         SET LK-FECHA-INVALIDA TO TRUE
012300         MOVE 'FEC-DIA-INVALIDO' TO LK-COD-ERROR-O
012400         MOVE 'EL DIA DE LA FECHA ESTA FUERA DE RANGO'
012500                                TO LK-DES-ERROR-O
012600         GO TO 1000-VALIDAR-FECHA-FIN
012700     END-IF.
012800
012900     SET WS-IX-MES TO WS-MES-NUM.
013000     MOVE WS-DIAS-MES (WS-IX-MES) TO WS-DIAS-EN-MES.
013100
013200     IF WS-MES-NUM = 2
013300         PERFORM 1100-VER-BISIESTO
013400            THRU 1100-VER-BISIESTO-FIN
013500     END-IF.
013600
013700     IF WS-DIA-NUM > WS-DIAS-EN-MES
013800         SET LK-FECHA-INVALIDA TO TRUE
013900         MOVE 'FEC-DIA-INVALIDO' TO LK-COD-ERROR-O
014000         MOVE 'EL DIA NO EXISTE PARA ESE MES Y ANIO'
014100                                TO LK-DES-ERROR-O
014200     END-IF.
014300
014400     IF WS-TRAZA-ACTIVA
014500         DISPLAY 'VALFECHA - FECHA: ' LK-FEC-I
014600                 ' RESULTADO: ' LK-VALIDACION-O
014700     END-IF.
014800
014900 1000-VALIDAR-FECHA-FIN.
015000     EXIT.
015100
015200*----------------------------------------------------------------*
015300*    220686 SE AGREGO EL CONTROL DE ANIO BISIESTO POR PEDIDO DEL *
015400*    AREA CONTABLE (CIERRE DE FEBRERO MAL CALCULADO EN EL 85)    *
015500*----------------------------------------------------------------*
015600 1100-VER-BISIESTO.
015700
015800     DIVIDE WS-ANIO-NUM BY 4   GIVING WS-RESIDUO-4
015900                               REMAINDER WS-RESIDUO-4.
016000     DIVIDE WS-ANIO-NUM BY 100 GIVING WS-RESIDUO-100
016100                               REMAINDER WS-RESIDUO-100.
016200     DIVIDE WS-ANIO-NUM BY 400 GIVING WS-RESIDUO-400
016300                               REMAINDER WS-RESIDUO-400.
016400
016500     IF (WS-RESIDUO-4 = 0 AND WS-RESIDUO-100 NOT = 0)
016600         OR WS-RESIDUO-400 = 0
016700         MOVE 29 TO WS-DIAS-EN-MES
016800     END-IF.
016900
017000 1100-VER-BISIESTO-FIN.
017100     EXIT.
017200
017300*----------------------------------------------------------------*
017400
017500 EXIT PROGRAM.
