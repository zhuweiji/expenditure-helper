000100*----------------------------------------------------------------*
000200*    COPY DE REGISTRO  -  CABECERA DE TRANSACCION DEL LIBRO      *
000300*    ARCHIVO TRANFILE - UN RENGLON POR TRANSACCION ASENTADA      *
000400*    LONGITUD DE REGISTRO (77)                                   *
000500*----------------------------------------------------------------*
000600*    821103 RGB  ALTA INICIAL DEL LAYOUT                         *
000700*    050799 NBG  SE AGREGA TX-REFERENCE (USO FUTURO CONCILIAC.)  *
000800*----------------------------------------------------------------*
000900 01  TX-CABECERA-REG.
001000     05  TX-ID                        PIC 9(07).
001100     05  TX-DESC                      PIC X(40).
001200     05  TX-DATE.
001300         10  TX-DATE-ANIO             PIC X(04).
001400         10  FILLER                   PIC X VALUE '-'.
001500         10  TX-DATE-MES              PIC X(02).
001600         10  FILLER                   PIC X VALUE '-'.
001700         10  TX-DATE-DIA              PIC X(02).
001800     05  TX-REFERENCE                 PIC X(20).
