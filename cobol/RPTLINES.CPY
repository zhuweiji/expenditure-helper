000100*----------------------------------------------------------------*
000200*    COPY DE RENGLONES DE IMPRESION  -  ARCHIVO RPTFILE          *
000300*    TODOS LOS REPORTES DEL LIBRO DE GASTOS SALEN POR ESTE       *
000400*    UNICO ARCHIVO, UN RENGLON DE 132 POSICIONES POR REGISTRO.   *
000500*    CADA REPORTE TIENE SU PROPIA VISTA, REDEFINIENDO SIEMPRE    *
000600*    SOBRE EL PRIMER RENGLON GENERICO WS-LINEA-REPORTE.          *
000700*----------------------------------------------------------------*
000800*    830208 RGB  ALTA INICIAL - RENGLON GENERICO Y SEPARADOR     *
000900*    840611 RGB  SE AGREGAN RENGLONES DEL REPORTE DE CATEGORIAS  *
001000*    890930 NBG  SE AGREGAN RENGLONES DEL REPORTE MENSUAL        *
001100*    950417 CPR  SE AGREGAN RENGLONES DEL REPORTE DE CUENTAS     *
001200*    990122 CPR  AJUSTE Y2K - ANIO A 4 DIGITOS EN ENCABEZADOS    *
001300*    010305 NBG  SE AGREGAN RENGLONES DEL LIBRO MENSUAL (QUIEBRE)*
001400*----------------------------------------------------------------*
001500 01  WS-LINEA-REPORTE                 PIC X(132).
001600
001700*----------------------------------------------------------------*
001800*    RENGLON DE TITULO DE REPORTE (TODOS LOS REPORTES)           *
001900*----------------------------------------------------------------*
002000 01  RPT-TITULO REDEFINES WS-LINEA-REPORTE.
002100     05  RPT-TIT-PROGRAMA             PIC X(08).
002200     05  FILLER                       PIC X(02) VALUE SPACES.
002300     05  RPT-TIT-NOMBRE               PIC X(40).
002400     05  FILLER                       PIC X(30) VALUE SPACES.
002500     05  FILLER                      PIC X(10) VALUE 'FECHA RUN:'.
002600     05  RPT-TIT-FECHA                PIC X(10).
002700     05  FILLER                       PIC X(03) VALUE SPACES.
002800     05  FILLER                       PIC X(05) VALUE 'PAG: '.
002900     05  RPT-TIT-PAGINA               PIC ZZZ9.
003000     05  FILLER                       PIC X(20) VALUE SPACES.
003100
003200*----------------------------------------------------------------*
003300*    RENGLON SEPARADOR Y RENGLON EN BLANCO                       *
003400*----------------------------------------------------------------*
003500 01  RPT-SEPARADOR REDEFINES WS-LINEA-REPORTE.
003600     05  RPT-SEP-LINEA                PIC X(100) VALUE ALL '-'.
003700     05  FILLER                       PIC X(32) VALUE SPACES.
003800
003900*----------------------------------------------------------------*
004000*    REPORTE 1 - RESUMEN DEL ASENTAMIENTO (POSTING SUMMARY)      *
004100*----------------------------------------------------------------*
004200 01  RPT-POST-DET REDEFINES WS-LINEA-REPORTE.
004300     05  FILLER                       PIC X(04) VALUE SPACES.
004400     05  RPT-POST-ETIQUETA            PIC X(30).
004500     05  RPT-POST-VALOR               PIC Z(8)9.99-.
004600     05  FILLER                       PIC X(08) VALUE SPACES.
004700     05  RPT-POST-BALANCEADO          PIC X(12).
004800     05  FILLER                       PIC X(65) VALUE SPACES.
004900
005000*----------------------------------------------------------------*
005100*    REPORTE 2 - GASTOS POR CATEGORIA (U4)                       *
005200*----------------------------------------------------------------*
005300 01  RPT-CAT-ENCAB REDEFINES WS-LINEA-REPORTE.
005400     05  FILLER                       PIC X(04) VALUE SPACES.
005500     05  FILLER                       PIC X(30) VALUE 'CATEGORIA'.
005600     05  FILLER                       PIC X(14) VALUE 'IMPORTE'.
005700     05  FILLER                       PIC X(07) VALUE 'PORC.'.
005800     05  FILLER                       PIC X(07) VALUE 'CANT.'.
005900     05  FILLER                       PIC X(14) VALUE 'PROM-TXN'.
006000     05  FILLER                       PIC X(56) VALUE SPACES.
006100
006200 01  RPT-CAT-DET REDEFINES WS-LINEA-REPORTE.
006300     05  FILLER                       PIC X(04) VALUE SPACES.
006400     05  RPT-CAT-NOMBRE               PIC X(30).
006500     05  RPT-CAT-IMPORTE              PIC Z(7)9.99-.
006600     05  FILLER                       PIC X(02) VALUE SPACES.
006700     05  RPT-CAT-PORC                 PIC ZZ9.9.
006800     05  FILLER                       PIC X(02) VALUE SPACES.
006900     05  RPT-CAT-CANT                 PIC ZZZZ9.
007000     05  FILLER                       PIC X(02) VALUE SPACES.
007100     05  RPT-CAT-PROMEDIO             PIC Z(7)9.99-.
007200     05  FILLER                       PIC X(58) VALUE SPACES.
007300
007400 01  RPT-CAT-TOTAL REDEFINES WS-LINEA-REPORTE.
007500     05  FILLER                       PIC X(04) VALUE SPACES.
007600     05  FILLER                   PIC X(30) VALUE 'TOTAL GASTADO'.
007700     05  RPT-CAT-TOT-IMPORTE          PIC Z(7)9.99-.
007800     05  FILLER                       PIC X(86) VALUE SPACES.
007900
008000*----------------------------------------------------------------*
008100*    REPORTE 3 - GASTOS POR MES (U5)                             *
008200*----------------------------------------------------------------*
008300 01  RPT-MES-ENCAB REDEFINES WS-LINEA-REPORTE.
008400     05  FILLER                       PIC X(04) VALUE SPACES.
008500     05  FILLER                       PIC X(10) VALUE 'MES'.
008600     05  FILLER                       PIC X(14) VALUE 'IMPORTE'.
008700     05  FILLER                       PIC X(07) VALUE 'CANT.'.
008800     05  FILLER                       PIC X(14) VALUE 'PROM-TXN'.
008900     05  FILLER                       PIC X(83) VALUE SPACES.
009000
009100 01  RPT-MES-DET REDEFINES WS-LINEA-REPORTE.
009200     05  FILLER                       PIC X(04) VALUE SPACES.
009300     05  RPT-MES-CLAVE                PIC X(07).
009400     05  FILLER                       PIC X(03) VALUE SPACES.
009500     05  RPT-MES-IMPORTE              PIC Z(7)9.99-.
009600     05  FILLER                       PIC X(02) VALUE SPACES.
009700     05  RPT-MES-CANT                 PIC ZZZZ9.
009800     05  FILLER                       PIC X(02) VALUE SPACES.
009900     05  RPT-MES-PROMEDIO             PIC Z(7)9.99-.
010000     05  FILLER                       PIC X(85) VALUE SPACES.
010100
010200 01  RPT-MES-TOTAL REDEFINES WS-LINEA-REPORTE.
010300     05  FILLER                       PIC X(04) VALUE SPACES.
010400     05  FILLER                   PIC X(14) VALUE 'TOTAL GENERAL'.
010500     05  RPT-MES-TOT-IMPORTE          PIC Z(7)9.99-.
010600     05  FILLER                       PIC X(102) VALUE SPACES.
010700
010800*----------------------------------------------------------------*
010900*    REPORTE 4 - RESUMEN DE INDICADORES (INSIGHTS - U6)          *
011000*----------------------------------------------------------------*
011100 01  RPT-INS-RESUMEN REDEFINES WS-LINEA-REPORTE.
011200     05  FILLER                       PIC X(04) VALUE SPACES.
011300     05  RPT-INS-ETIQUETA             PIC X(32).
011400     05  RPT-INS-VALOR                PIC X(30).
011500     05  FILLER                       PIC X(66) VALUE SPACES.
011600
011700 01  RPT-INS-TOP3 REDEFINES WS-LINEA-REPORTE.
011800     05  FILLER                       PIC X(08) VALUE SPACES.
011900     05  FILLER                       PIC X(05) VALUE '#'.
012000     05  RPT-INS-TOP3-ORDEN           PIC 9.
012100     05  FILLER                       PIC X(03) VALUE SPACES.
012200     05  RPT-INS-TOP3-NOMBRE          PIC X(30).
012300     05  RPT-INS-TOP3-IMPORTE         PIC Z(7)9.99-.
012400     05  FILLER                       PIC X(73) VALUE SPACES.
012500
012600 01  RPT-INS-TENDENCIA REDEFINES WS-LINEA-REPORTE.
012700     05  FILLER                       PIC X(08) VALUE SPACES.
012800     05  RPT-INS-TEND-MES             PIC X(07).
012900     05  FILLER                       PIC X(03) VALUE SPACES.
013000     05  RPT-INS-TEND-IMPORTE         PIC Z(7)9.99-.
013100     05  FILLER                       PIC X(102) VALUE SPACES.
013200
013300*----------------------------------------------------------------*
013400*    REPORTE 5 - RESUMEN DE CUENTAS Y PATRIMONIO NETO (U7)       *
013500*----------------------------------------------------------------*
013600 01  RPT-CTA-ENCAB REDEFINES WS-LINEA-REPORTE.
013700     05  FILLER                       PIC X(04) VALUE SPACES.
013800     05  FILLER                       PIC X(06) VALUE '*** '.
013900     05  RPT-CTA-ENCAB-TIPO           PIC X(12).
014000     05  FILLER                       PIC X(04) VALUE '***'.
014100     05  FILLER                       PIC X(106) VALUE SPACES.
014200
014300 01  RPT-CTA-DET REDEFINES WS-LINEA-REPORTE.
014400     05  FILLER                       PIC X(06) VALUE SPACES.
014500     05  RPT-CTA-ID                   PIC ZZZZ9.
014600     05  FILLER                       PIC X(02) VALUE SPACES.
014700     05  RPT-CTA-NOMBRE               PIC X(30).
014800     05  RPT-CTA-SALDO                PIC Z(7)9.99-.
014900     05  FILLER                       PIC X(77) VALUE SPACES.
015000
015100 01  RPT-CTA-PATRIMONIO REDEFINES WS-LINEA-REPORTE.
015200     05  FILLER                       PIC X(04) VALUE SPACES.
015300     05  FILLER                 PIC X(20) VALUE 'PATRIMONIO NETO'.
015400     05  RPT-CTA-PATR-VALOR           PIC Z(7)9.99-.
015500     05  FILLER                       PIC X(96) VALUE SPACES.
015600
015700*----------------------------------------------------------------*
015800*    REPORTE 6 - LIBRO MENSUAL CON QUIEBRE DE MES Y CUENTA (U8)  *
015900*----------------------------------------------------------------*
016000 01  RPT-LIBRO-MES-ENCAB REDEFINES WS-LINEA-REPORTE.
016100     05  FILLER                       PIC X(04) VALUE SPACES.
016200     05  RPT-LIBRO-MES-TITULO         PIC X(20).
016300     05  FILLER                       PIC X(108) VALUE SPACES.
016400
016500 01  RPT-LIBRO-CTA-ENCAB REDEFINES WS-LINEA-REPORTE.
016600     05  FILLER                       PIC X(08) VALUE SPACES.
016700     05  FILLER                       PIC X(09) VALUE 'CUENTA: '.
016800     05  RPT-LIBRO-CTA-NOMBRE         PIC X(30).
016900     05  FILLER                       PIC X(02) VALUE SPACES.
017000     05  RPT-LIBRO-CTA-TIPO           PIC X(10).
017100     05  FILLER                       PIC X(73) VALUE SPACES.
017200
017300 01  RPT-LIBRO-DET REDEFINES WS-LINEA-REPORTE.
017400     05  FILLER                       PIC X(12) VALUE SPACES.
017500     05  RPT-LIBRO-FECHA              PIC X(10).
017600     05  FILLER                       PIC X(02) VALUE SPACES.
017700     05  RPT-LIBRO-DESC               PIC X(40).
017800     05  FILLER                       PIC X(02) VALUE SPACES.
017900     05  RPT-LIBRO-TIPO               PIC X(06).
018000     05  FILLER                       PIC X(02) VALUE SPACES.
018100     05  RPT-LIBRO-IMPORTE            PIC Z(7)9.99-.
018200     05  FILLER                       PIC X(46) VALUE SPACES.
018300
018400 01  RPT-LIBRO-TOTAL REDEFINES WS-LINEA-REPORTE.
018500     05  FILLER                       PIC X(12) VALUE SPACES.
018600     05  FILLER               PIC X(19) VALUE 'TOTALES CUENTA - '.
018700     05  FILLER                       PIC X(06) VALUE 'DEBE: '.
018800     05  RPT-LIBRO-TOT-DEBE           PIC Z(7)9.99-.
018900     05  FILLER                       PIC X(03) VALUE SPACES.
019000     05  FILLER                       PIC X(08) VALUE 'HABER: '.
019100     05  RPT-LIBRO-TOT-HABER          PIC Z(7)9.99-.
019200     05  FILLER                       PIC X(60) VALUE SPACES.
