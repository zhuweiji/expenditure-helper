000100*----------------------------------------------------------------*
000200*    COPY DE REGISTRO  -  TABLA DE RUBROS A CUENTA DE GASTO      *
000300*    ARCHIVO CATMAP - RUBRO DEL RESUMEN -> CUENTA DE GASTO       *
000400*    LONGITUD DE REGISTRO (25) - ARCHIVO OPCIONAL, PUEDE VENIR   *
000500*    VACIO CUANDO EL CLIENTE NO TIENE RUBROS PARTICULARIZADOS    *
000600*----------------------------------------------------------------*
000700*    900304 RGB  ALTA INICIAL DEL LAYOUT                         *
000800*----------------------------------------------------------------*
000900 01  CM-XREF-REG.
001000     05  CM-CATEGORY                  PIC X(20).
001100     05  CM-ACCT-ID                   PIC 9(05).
