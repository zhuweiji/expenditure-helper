000100*----------------------------------------------------------------*
000200*    COPY DE REGISTRO  -  ASIENTO DEL LIBRO MAYOR (PARTIDA)      *
000300*    ARCHIVO ENTRYFIL - DOS RENGLONES POR TRANSACCION (D Y H)    *
000400*    LONGITUD DE REGISTRO (90)                                   *
000500*----------------------------------------------------------------*
000600*    821103 RGB  ALTA INICIAL DEL LAYOUT                         *
000700*    160899 NBG  SE DEJAN 5 BYTES DE RESERVA PARA USO FUTURO     *
000800*----------------------------------------------------------------*
000900 01  EN-ASIENTO-REG.
001000     05  EN-ID                        PIC 9(07).
001100     05  EN-TXN-ID                    PIC 9(07).
001200     05  EN-ACCT-ID                   PIC 9(05).
001300     05  EN-TYPE                      PIC X(06).
001400         88  EN-TYPE-DEBITO               VALUE 'DEBIT '.
001500         88  EN-TYPE-CREDITO               VALUE 'CREDIT'.
001600     05  EN-AMOUNT                    PIC S9(8)V99.
001700*        REDEFINICION PARA ENCABEZAR EL IMPORTE EN LOS REPORTES
001800     05  EN-AMOUNT-R REDEFINES EN-AMOUNT.
001900         10  EN-AMOUNT-SIGNO          PIC X.
002000         10  EN-AMOUNT-DIGITOS        PIC 9(9).
002100     05  EN-DESC                      PIC X(40).
002200     05  EN-DATE.
002300         10  EN-DATE-ANIO             PIC X(04).
002400         10  FILLER                   PIC X VALUE '-'.
002500         10  EN-DATE-MES              PIC X(02).
002600         10  FILLER                   PIC X VALUE '-'.
002700         10  EN-DATE-DIA              PIC X(02).
002800     05  FILLER                       PIC X(05).
